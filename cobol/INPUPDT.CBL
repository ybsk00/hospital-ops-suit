000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  INPUPDT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 01/23/88.
000600       DATE-COMPILED. 01/23/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS SUBPROGRAM MERGES THE GOOD ROWS INPEDIT WROTE TO
001300      *          PATEDIT INTO THE PATIENT MASTER.  CALLED ONCE PER
001400      *          MANIFEST ENTRY BY INPDRVR, AFTER INPEDIT, AND ONLY
001500      *          WHEN INPEDIT PASSED AT LEAST ONE GOOD ROW.
001600      *
001700      *          A PATIENT NOT ON FILE IS CREATED.  A PATIENT ALREADY
001800      *          ON FILE WHOSE NAME, DOB, OR SEX WOULD CHANGE IS LEFT
001900      *          ALONE AND A CONFLICT RECORD IS RAISED FOR MEDICAL
002000      *          RECORDS STAFF TO RESOLVE BY HAND - THIS PROGRAM NEVER
002100      *          OVERWRITES AN IDENTITY FIELD.  A PHONE-NUMBER-ONLY
002200      *          CHANGE IS APPLIED DIRECTLY.
002300      *
002400      ******************************************************************
002500      *CHANGE LOG.
002600      *
002700      * 01/23/88  JS   0000  ORIGINAL PROGRAM (AS DALYUPDT).
002800      * 03/14/89  JS   0281  CHG# HD-1989-004 - RECAST AS CALLABLE
002900      *                      SUBPROGRAM INPUPDT FOR THE NEW EMR FEED;
003000      *                      CHARGE-CALCULATION LOGIC RETIRED, REPLACED
003100      *                      WITH PATIENT-MASTER UPSERT RULES.
003200      * 05/10/89  JS   0285  ADDED IDENTITY-CHANGE DETECTION AND THE
003300      *                      CONFLICT FILE.
003400      * 07/01/89  TGD  0288  PHONE-ONLY UPDATE PATH SEPARATED FROM THE
003500      *                      IDENTITY-CHANGE PATH.
003600      * 11/04/98  JS   0331  Y2K REMEDIATION - DOB COMPARISON ALREADY
003700      *                      CARRIES A 4-DIGIT YEAR, NO CHANGE MADE.
003800      * 01/06/99  JS   0332  Y2K SIGN-OFF RETEST - NO FURTHER CHANGE.
003900      * 06/17/00  TGD  0341  CHG# HD-2000-118 - RUN-SUMMARY WORDING
004000      *                      ALIGNED WITH NEW OPERATOR RUNBOOK.
004100      * 04/09/03  AK   0352  CHG# HD-2003-019 - CONFLICT-REC NOW CARRIES
004200      *                      THE IMPORT-ID IT WAS RAISED UNDER.
004300      ******************************************************************
004400
004500               INPUT FILE (GOOD ROWS) -   DDS0001.PATEDIT
004600
004700               VSAM MASTER FILE        -   DDS0001.PATMSTR
004800
004900               OUTPUT FILE (CONFLICTS) -   DDS0001.PATCFL
005000
005100               DUMP FILE               -   SYSOUT
005200
005300      ******************************************************************
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SOURCE-COMPUTER. IBM-390.
005700       OBJECT-COMPUTER. IBM-390.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM.
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200           SELECT SYSOUT
006300           ASSIGN TO UT-S-SYSOUT
006400             ORGANIZATION IS SEQUENTIAL.
006500
006600           SELECT PATEDIT
006700           ASSIGN TO UT-S-PATEDIT
006800             ACCESS MODE IS SEQUENTIAL
006900             FILE STATUS IS OFCODE.
007000
007100           SELECT PATCFL
007200           ASSIGN TO UT-S-PATCFL
007300             ACCESS MODE IS SEQUENTIAL
007400             FILE STATUS IS OFCODE.
007500
007600           SELECT PATMSTR
007700                  ASSIGN       TO PATMSTR
007800                  ORGANIZATION IS INDEXED
007900                  ACCESS MODE  IS RANDOM
008000                  RECORD KEY   IS PATIENT-KEY
008100                  FILE STATUS  IS PATMSTR-STATUS.
008200
008300       DATA DIVISION.
008400       FILE SECTION.
008500       FD  SYSOUT
008600           RECORDING MODE IS F
008700           LABEL RECORDS ARE STANDARD
008800           RECORD CONTAINS 130 CHARACTERS
008900           BLOCK CONTAINS 0 RECORDS
009000           DATA RECORD IS SYSOUT-REC.
009100       01  SYSOUT-REC  PIC X(130).
009200
009300       FD  PATEDIT
009400           RECORDING MODE IS F
009500           LABEL RECORDS ARE STANDARD
009600           RECORD CONTAINS 220 CHARACTERS
009700           BLOCK CONTAINS 0 RECORDS
009800           DATA RECORD IS INPATIENT-DAILY-REC-DATA.
009900       01  INPATIENT-DAILY-REC-DATA PIC X(220).
010000
010100       FD  PATCFL
010200           RECORDING MODE IS F
010300           LABEL RECORDS ARE STANDARD
010400           RECORD CONTAINS 128 CHARACTERS
010500           BLOCK CONTAINS 0 RECORDS
010600           DATA RECORD IS PATCFL-FD-REC.
010700       01  PATCFL-FD-REC               PIC X(128).
010800
010900       FD  PATMSTR
011000           RECORD CONTAINS 73 CHARACTERS
011100           DATA RECORD IS PATIENT-MASTER-REC.
011200       01  PATMSTR-FD-REC.
011300           05  PATIENT-KEY             PIC X(10).
011400           05  FILLER                  PIC X(63).
011500
011600       WORKING-STORAGE SECTION.
011700
011800       01  FILE-STATUS-CODES.
011900           05  OFCODE                  PIC X(2).
012000               88 CODE-WRITE    VALUE SPACES.
012100           05  PATMSTR-STATUS          PIC X(2).
012200               88 RECORD-FOUND    VALUE "00".
012300               88 KEY-NOT-FOUND   VALUE "23".
012400
012500       COPY PATDALY.
012600       COPY PATMSTR.
012700       COPY CONFLICT.
012800
012900       01  MORE-DATA-SW                PIC X(01) VALUE "Y".
013000           88 NO-MORE-DATA VALUE "N".
013100
013200       01  IDENTITY-CHANGED-SW         PIC X(01) VALUE "N".
013300           88 IDENTITY-CHANGED         VALUE "Y".
013400
013500       01  COUNTERS-AND-ACCUMULATORS.
013600           05  WS-CREATED              PIC 9(05) COMP.
013700           05  WS-UPDATED              PIC 9(05) COMP.
013800           05  WS-CONFLICTS            PIC 9(05) COMP.
013900           05  WS-SKIPPED              PIC 9(05) COMP.
014000
014100       COPY ABENDREC.
014200
014300       LINKAGE SECTION.
014400       01  LK-IMPORT-ID                PIC 9(06).
014500       01  LK-CREATED                  PIC 9(05).
014600       01  LK-UPDATED                  PIC 9(05).
014700       01  LK-CONFLICTS                PIC 9(05).
014800       01  LK-SKIPPED                  PIC 9(05).
014900
015000       PROCEDURE DIVISION USING LK-IMPORT-ID, LK-CREATED,
015100                                 LK-UPDATED, LK-CONFLICTS, LK-SKIPPED.
015200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015300           PERFORM 100-MAINLINE THRU 100-EXIT
015400                   UNTIL NO-MORE-DATA.
015500           PERFORM 999-CLEANUP THRU 999-EXIT.
015600           MOVE WS-CREATED   TO LK-CREATED.
015700           MOVE WS-UPDATED   TO LK-UPDATED.
015800           MOVE WS-CONFLICTS TO LK-CONFLICTS.
015900           MOVE WS-SKIPPED   TO LK-SKIPPED.
016000           GOBACK.
016100
016200       000-HOUSEKEEPING.
016300           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016400           DISPLAY "******** BEGIN SUBPROGRAM INPUPDT ********".
016500           MOVE 0 TO WS-CREATED WS-UPDATED WS-CONFLICTS WS-SKIPPED.
016600           PERFORM 800-OPEN-FILES THRU 800-EXIT.
016700           PERFORM 900-READ-PATEDIT THRU 900-EXIT.
016800       000-EXIT.
016900           EXIT.
017000
017100       100-MAINLINE.
017200           MOVE "100-MAINLINE" TO PARA-NAME.
017300           MOVE "N" TO IDENTITY-CHANGED-SW.
017400           MOVE IN-EMR-PATIENT-ID TO PAT-EMR-PATIENT-ID.
017500           MOVE IN-EMR-PATIENT-ID TO PATIENT-KEY.
017600
017700           READ PATMSTR INTO PATIENT-MASTER-REC
017800               INVALID KEY
017900                   CONTINUE
018000           END-READ.
018100
018200           IF KEY-NOT-FOUND
018300               PERFORM 300-CREATE-PATIENT THRU 300-EXIT
018400           ELSE
018500               IF RECORD-FOUND
018600                   PERFORM 320-CHECK-IDENTITY-CHANGE THRU 320-EXIT
018700                   IF IDENTITY-CHANGED
018800                       PERFORM 350-WRITE-CONFLICT-REC THRU 350-EXIT
018900                       ADD 1 TO WS-CONFLICTS
019000                   ELSE
019100                       PERFORM 340-UPDATE-PHONE-ONLY THRU 340-EXIT
019200                   END-IF
019300               ELSE
019400                   MOVE "** PROBLEM READING PATMSTR" TO ABEND-REASON
019500                   MOVE PATMSTR-STATUS TO EXPECTED-VAL
019600                   GO TO 1000-ABEND-RTN
019700               END-IF
019800           END-IF.
019900
020000           PERFORM 900-READ-PATEDIT THRU 900-EXIT.
020100       100-EXIT.
020200           EXIT.
020300
020400       300-CREATE-PATIENT.
020500           MOVE "300-CREATE-PATIENT" TO PARA-NAME.
020600           INITIALIZE PATIENT-MASTER-REC.
020700           MOVE IN-EMR-PATIENT-ID  TO PAT-EMR-PATIENT-ID.
020800           MOVE IN-PATIENT-NAME    TO PAT-NAME.
020900           MOVE IN-DOB             TO PAT-DOB.
021000           MOVE IN-SEX(1:1)        TO PAT-SEX.
021100           MOVE IN-PHONE           TO PAT-PHONE.
021200           MOVE "ACTIVE"           TO PAT-STATUS.
021300           WRITE PATMSTR-FD-REC FROM PATIENT-MASTER-REC
021400               INVALID KEY
021500                   MOVE "** PROBLEM WRITING PATMSTR" TO ABEND-REASON
021600                   MOVE PATMSTR-STATUS TO EXPECTED-VAL
021700                   GO TO 1000-ABEND-RTN
021800           END-WRITE.
021900           ADD 1 TO WS-CREATED.
022000       300-EXIT.
022100           EXIT.
022200
022300       320-CHECK-IDENTITY-CHANGE.
022400           MOVE "320-CHECK-IDENTITY-CHANGE" TO PARA-NAME.
022500           MOVE "N" TO IDENTITY-CHANGED-SW.
022600           IF IN-PATIENT-NAME NOT = PAT-NAME
022700               OR IN-DOB NOT = PAT-DOB
022800               OR IN-SEX(1:1) NOT = PAT-SEX
022900               SET IDENTITY-CHANGED TO TRUE.
023000       320-EXIT.
023100           EXIT.
023200
023300       340-UPDATE-PHONE-ONLY.
023400           MOVE "340-UPDATE-PHONE-ONLY" TO PARA-NAME.
023500           IF IN-PHONE NOT = SPACES AND IN-PHONE NOT = PAT-PHONE
023600               MOVE IN-PHONE TO PAT-PHONE
023700               REWRITE PATMSTR-FD-REC FROM PATIENT-MASTER-REC
023800                   INVALID KEY
023900                       MOVE "** PROBLEM REWRITING PATMSTR"
024000                           TO ABEND-REASON
024100                       MOVE PATMSTR-STATUS TO EXPECTED-VAL
024200                       GO TO 1000-ABEND-RTN
024300               END-REWRITE
024400               ADD 1 TO WS-UPDATED
024500           ELSE
024600               ADD 1 TO WS-SKIPPED.
024700       340-EXIT.
024800           EXIT.
024900
025000       350-WRITE-CONFLICT-REC.
025100           MOVE "350-WRITE-CONFLICT-REC" TO PARA-NAME.
025200           INITIALIZE IDENTITY-CONFLICT-REC.
025300           MOVE LK-IMPORT-ID       TO CFL-IMPORT-ID.
025400           MOVE IN-EMR-PATIENT-ID  TO CFL-EMR-PATIENT-ID.
025500           MOVE PAT-NAME           TO CFL-OLD-NAME.
025600           MOVE PAT-DOB            TO CFL-OLD-DOB.
025700           MOVE PAT-SEX            TO CFL-OLD-SEX.
025800           MOVE IN-PATIENT-NAME    TO CFL-NEW-NAME.
025900           MOVE IN-DOB             TO CFL-NEW-DOB.
026000           MOVE IN-SEX(1:1)        TO CFL-NEW-SEX.
026100           SET CFL-OPEN            TO TRUE.
026200           WRITE PATCFL-FD-REC FROM IDENTITY-CONFLICT-REC.
026300       350-EXIT.
026400           EXIT.
026500
026600       800-OPEN-FILES.
026700           MOVE "800-OPEN-FILES" TO PARA-NAME.
026800           OPEN INPUT PATEDIT.
026900           OPEN OUTPUT SYSOUT, PATCFL.
027000           OPEN I-O PATMSTR.
027100       800-EXIT.
027200           EXIT.
027300
027400       850-CLOSE-FILES.
027500           MOVE "850-CLOSE-FILES" TO PARA-NAME.
027600           CLOSE PATEDIT, SYSOUT, PATCFL, PATMSTR.
027700       850-EXIT.
027800           EXIT.
027900
028000       900-READ-PATEDIT.
028100           READ PATEDIT INTO INPATIENT-DAILY-REC
028200               AT END MOVE "N" TO MORE-DATA-SW
028300               GO TO 900-EXIT
028400           END-READ.
028500       900-EXIT.
028600           EXIT.
028700
028800       999-CLEANUP.
028900           MOVE "999-CLEANUP" TO PARA-NAME.
029000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029100           DISPLAY "** CREATED   ** " WS-CREATED.
029200           DISPLAY "** UPDATED   ** " WS-UPDATED.
029300           DISPLAY "** CONFLICTS ** " WS-CONFLICTS.
029400           DISPLAY "** SKIPPED   ** " WS-SKIPPED.
029500           DISPLAY "******** NORMAL END OF SUBPROGRAM INPUPDT ********".
029600       999-EXIT.
029700           EXIT.
029800
029900       1000-ABEND-RTN.
030000           WRITE SYSOUT-REC FROM ABEND-REC.
030100           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030200           DISPLAY "*** ABNORMAL END - INPUPDT ***" UPON CONSOLE.
030300           DIVIDE ZERO-VAL INTO ONE-VAL.
