000100      ******************************************************************
000200      * CTLFEED  --  PER-RUN FEED MANIFEST RECORD, ONE PER INTAKE      *
000300      *              FILE CANDIDATE, BUILT BY THE JOB-SCHEDULER STEP   *
000400      *              THAT STATS THE INTAKE DIRECTORY BEFORE THIS JOB   *
000500      *              IS SUBMITTED.  CARRIES THE READINESS/INTEGRITY    *
000600      *              FACTS SO THE DRIVER NEVER TOUCHES THE FILE SYSTEM *
000700      ******************************************************************
000800       01  CTL-FEED-REC.
000900           05  CTL-FILE-NAME           PIC X(44).
001000           05  CTL-FILE-HASH           PIC X(64).
001100           05  CTL-FILE-TYPE           PIC X(10).
001200           05  CTL-EXISTS-FLAG         PIC X(01).
001300               88  CTL-FILE-EXISTS     VALUE "Y".
001400           05  CTL-EXTENSION-OK-FLAG   PIC X(01).
001500               88  CTL-EXTENSION-OK    VALUE "Y".
001600           05  CTL-ROW-COUNT           PIC 9(05).
001700           05  CTL-RECEIPT-MODE        PIC X(01).
001800               88  CTL-MODE-DONE-SIG   VALUE "D".
001900               88  CTL-MODE-STABLE-SZ  VALUE "S".
002000               88  CTL-MODE-EXISTS     VALUE "E".
002100           05  CTL-DONE-SIGNAL-FLAG    PIC X(01).
002200               88  CTL-DONE-SIG-FOUND  VALUE "Y".
002300           05  CTL-SIZE-SAMPLE-1       PIC 9(09).
002400           05  CTL-SIZE-SAMPLE-2       PIC 9(09).
002500           05  FILLER                  PIC X(20).
