000100      ******************************************************************
000200      * IMPERR   --  IMPORT ERROR LOG RECORD, ONE PER REJECTED ROW     *
000300      ******************************************************************
000400       01  IMPORT-ERROR-REC.
000500           05  ERR-IMPORT-ID           PIC 9(06).
000600           05  ERR-CODE                PIC X(16).
000700               88  ERR-VALIDATION      VALUE "VALIDATION_ERROR".
000800               88  ERR-PARSE           VALUE "PARSE_ERROR".
000900           05  ERR-ROW-NUMBER          PIC 9(05).
001000           05  ERR-MESSAGE             PIC X(120).
