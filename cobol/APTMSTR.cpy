000100      ******************************************************************
000200      * APTMSTR  --  APPOINTMENT MASTER RECORD (VSAM KSDS)             *
000300      *              KEYED BY APT-EMR-APPT-ID (BLANK KEY = INSERT-ONLY)*
000400      ******************************************************************
000500       01  APPT-MASTER-REC.
000600           05  APT-EMR-APPT-ID         PIC X(12).
000700           05  APT-EMR-PATIENT-ID      PIC X(10).
000800           05  APT-DOCTOR-ID           PIC 9(05).
000900           05  APT-ROOM-ID             PIC 9(05).
001000           05  APT-START-AT            PIC X(16).
001100           05  APT-START-AT-R REDEFINES APT-START-AT.
001200               10  APT-START-DATE      PIC X(10).
001300               10  FILLER              PIC X(01).
001400               10  APT-START-TIME      PIC X(05).
001500           05  APT-END-AT              PIC X(16).
001600           05  APT-END-AT-R REDEFINES APT-END-AT.
001700               10  APT-END-DATE        PIC X(10).
001800               10  FILLER              PIC X(01).
001900               10  APT-END-TIME        PIC X(05).
002000           05  APT-STATUS              PIC X(12).
002100               88  APT-STAT-BOOKED       VALUE "BOOKED".
002200               88  APT-STAT-CHECKED-IN   VALUE "CHECKED_IN".
002300               88  APT-STAT-COMPLETED    VALUE "COMPLETED".
002400               88  APT-STAT-CANCELLED    VALUE "CANCELLED".
002500               88  APT-STAT-NO-SHOW      VALUE "NO_SHOW".
002600               88  APT-STAT-CHANGED      VALUE "CHANGED".
002700           05  APT-SOURCE              PIC X(08).
002800               88  APT-SRC-EMR         VALUE "EMR".
002900               88  APT-SRC-INTERNAL    VALUE "INTERNAL".
003000           05  APT-CONFLICT-FLAG       PIC X(01).
003100               88  APT-IN-CONFLICT     VALUE "Y".
003200           05  APT-VERSION             PIC 9(05).
003300           05  APT-NOTES               PIC X(45).
003400           05  FILLER                  PIC X(02).
