000100      ******************************************************************
000200      * ABENDREC --  SHOP-STANDARD ABEND DIAGNOSTIC RECORD AND FORCED- *
000300      *              ABEND SWITCHES, COMMON TO ALL DDS0001 BATCH PGMS  *
000400      ******************************************************************
000500       01  PARA-NAME                   PIC X(32) VALUE SPACES.
000600
000700       01  ABEND-REC.
000800           05  ABEND-REASON            PIC X(60) VALUE SPACES.
000900           05  ABEND-PARA              PIC X(32) VALUE SPACES.
001000           05  EXPECTED-VAL            PIC X(20) VALUE SPACES.
001100           05  ACTUAL-VAL              PIC X(20) VALUE SPACES.
001200           05  FILLER                  PIC X(18) VALUE SPACES.
001300
001400       01  FORCED-ABEND-VALUES.
001500           05  ZERO-VAL                PIC 9(01) COMP VALUE 0.
001600           05  ONE-VAL                 PIC 9(01) COMP VALUE 1.
