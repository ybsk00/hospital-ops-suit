000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  INPDRVR.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 03/14/89.
000600       DATE-COMPILED. 03/14/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM DRIVES THE INPATIENT CENSUS IMPORT RUN.
001300      *          IT IS SUBMITTED THREE TIMES A DAY BY THE SCHEDULER
001400      *          STEP (10:00, 13:10, 17:00) AFTER THE FEED-WATCHER
001500      *          STEP HAS STATTED THE CENSUS INTAKE DIRECTORY AND
001600      *          BUILT THE CTLIN MANIFEST.
001700      *
001800      *          IT SORTS THE MANIFEST INTO FILE-NAME ORDER, THEN FOR
001900      *          EACH CANDIDATE FILE RUNS THE READINESS / INTEGRITY /
002000      *          DUPLICATE-FINGERPRINT GATES, OPENS THE IMPORT AUDIT
002010      *          RECORD WITH PROCESSING STATUS, CALLS INPEDIT TO PARSE
002100      *          AND VALIDATE THE ROWS, CALLS INPUPDT TO MERGE THE
002200      *          GOOD ROWS INTO THE PATIENT MASTER, CLOSES THE IMPORT
002300      *          AUDIT RECORD WITH ITS FINAL STATUS, AND DISPLAYS THE
002310      *          ROUTING DECISION AND RUN-SUMMARY TOTALS FOR THE FILE.
002500      *
002600      *          A FAILURE ON ONE FILE DOES NOT STOP THE REMAINING
002700      *          FILES IN THE MANIFEST.
002800      *
002900      ******************************************************************
003000      *CHANGE LOG.
003100      *
003200      * 03/14/89  JS   0000  ORIGINAL PROGRAM.
003300      * 09/02/89  JS   0041  ADDED SIZE-SAMPLE READINESS GATE.
003400      * 04/19/90  TGD  0077  DUPLICATE-FINGERPRINT CHECK NOW SCANS
003500      *                      FULL IMPAUDIT INSTEAD OF LAST N RECORDS.
003600      * 11/30/90  TGD  0088  FIXED NEXT-IMP-ID COMPUTATION WHEN
003700      *                      IMPAUDIT IS EMPTY ON A FRESH VOLUME.
003800      * 02/11/91  AK   0103  INTEGRITY GATE NOW CHECKS EXTENSION FLAG.
003900      * 07/08/91  AK   0114  ROUTE-FILE DISPLAY SPLIT OUT OF CLOSE-REC.
004000      * 01/22/92  JS   0130  REWORKED SORT STEP - GIVING CTLSRTD.
004100      * 08/14/92  TGD  0151  SKIPPED FILES NO LONGER COUNT AS ERRORS.
004200      * 03/03/93  AK   0162  ADDED RUN-SUMMARY DISPLAY BLOCK.
004300      * 10/19/93  JS   0175  CORRECTED FAIL-STATUS RULE - PARTIAL
004400      *                      ERRORS NO LONGER FORCE FAIL.
004500      * 06/02/94  TGD  0188  ZERO-ROW FILE NOW CLOSES SUCCESS/0
004600      *                      WITHOUT CALLING INPUPDT.
004700      * 12/12/94  AK   0199  ADDED UPSI-0 TEST-RUN SWITCH FOR QA.
004800      * 05/05/95  JS   0210  YEAR-END VOLUME CHANGEOVER - NO LOGIC
004900      *                      CHANGE, RE-ASSEMBLED FOR NEW LOADLIB.
005000      * 02/09/96  TGD  0224  ADDED ABEND TRAP AROUND CTLIN OPEN.
005100      * 08/21/97  AK   0236  DUPLICATE GATE NOW HONORS PROCESSING
005200      *                      STATUS, NOT JUST SUCCESS.
005300      * 11/04/98  JS   0249  Y2K REMEDIATION - CENTURY WINDOW ADDED
005400      *                      TO WS-DATE-CC FOR RUN-SUMMARY DISPLAY;
005500      *                      NO STORED DATE FIELD WAS 2-DIGIT.
005600      * 01/06/99  JS   0250  Y2K SIGN-OFF RETEST - NO FURTHER CHANGE.
005700      * 06/17/00  TGD  0261  CHG# HD-2000-118 - ROUTE-FILE MESSAGE
005800      *                      TEXT ALIGNED WITH NEW OPERATOR RUNBOOK.
005900      * 03/30/04  AK   0277  CHG# HD-2004-041 - SORT NOW EXCLUDES
006000      *                      DUPLICATE FILE NAMES WITHIN ONE MANIFEST.
006050      * 09/14/04  JS   0285  CHG# HD-2004-057 - IMPAUDIT NOW OPENED
006060      *                      WITH PROCESSING STATUS BEFORE THE EDIT/
006070      *                      IMPORT STEPS RUN, NOT WRITTEN ONCE AT
006080      *                      CLOSE - LETS THE DUPLICATE-CHECK CATCH A
006090      *                      FILE WHOSE PRIOR RUN ABENDED MID-STREAM.
006100      ******************************************************************
006200
006300               MANIFEST FILE (IN)     -   DDS0001.CTLIN
006400               SORTED MANIFEST        -   DDS0001.CTLSRTD
006500               IMPORT AUDIT FILE(I/O) -   DDS0001.IMPAUDIT
006600               DUMP FILE              -   SYSOUT
006700
006800      ******************************************************************
006900       ENVIRONMENT DIVISION.
007000       CONFIGURATION SECTION.
007100       SOURCE-COMPUTER. IBM-390.
007200       OBJECT-COMPUTER. IBM-390.
007300       SPECIAL-NAMES.
007400           C01 IS TOP-OF-FORM
007500           UPSI-0 IS TEST-RUN-SW
007600               ON STATUS IS TEST-RUN
007700               OFF STATUS IS PRODUCTION-RUN.
007800       INPUT-OUTPUT SECTION.
007900       FILE-CONTROL.
008000           SELECT SYSOUT
008100           ASSIGN TO UT-S-SYSOUT
008200             ORGANIZATION IS SEQUENTIAL.
008300
008400           SELECT CTLIN
008500           ASSIGN TO UT-S-CTLIN
008600             ACCESS MODE IS SEQUENTIAL
008700             FILE STATUS IS CTLIN-STATUS.
008800
008900           SELECT CTL-SORT-WORK
009000           ASSIGN TO UT-S-SRTWK01.
009100
009200           SELECT CTLSRTD
009300           ASSIGN TO UT-S-CTLSRTD
009400             ACCESS MODE IS SEQUENTIAL
009500             FILE STATUS IS CTLSRTD-STATUS.
009600
009700           SELECT IMPAUDIT
009800           ASSIGN TO UT-S-IMPAUDIT
009900             ACCESS MODE IS SEQUENTIAL
010000             FILE STATUS IS IMPAUDIT-STATUS.
010100
010200       DATA DIVISION.
010300       FILE SECTION.
010400       FD  SYSOUT
010500           RECORDING MODE IS F
010600           LABEL RECORDS ARE STANDARD
010700           RECORD CONTAINS 130 CHARACTERS
010800           BLOCK CONTAINS 0 RECORDS
010900           DATA RECORD IS SYSOUT-REC.
011000       01  SYSOUT-REC  PIC X(130).
011100
011200       FD  CTLIN
011300           RECORDING MODE IS F
011400           LABEL RECORDS ARE STANDARD
011500           RECORD CONTAINS 165 CHARACTERS
011600           BLOCK CONTAINS 0 RECORDS
011700           DATA RECORD IS CTLIN-REC.
011800       01  CTLIN-REC                   PIC X(165).
011900
012000       SD  CTL-SORT-WORK
012100           RECORD CONTAINS 165 CHARACTERS
012200           DATA RECORD IS CTL-SORT-REC.
012300       01  CTL-SORT-REC                PIC X(165).
012400
012500       FD  CTLSRTD
012600           RECORDING MODE IS F
012700           LABEL RECORDS ARE STANDARD
012800           RECORD CONTAINS 165 CHARACTERS
012900           BLOCK CONTAINS 0 RECORDS
013000           DATA RECORD IS CTLSRTD-REC.
013100       01  CTLSRTD-REC                 PIC X(165).
013200
013300      ****** APPEND-ONLY AUDIT TRAIL, ONE RECORD PER PROCESSED FILE
013400       FD  IMPAUDIT
013500           RECORDING MODE IS F
013600           LABEL RECORDS ARE STANDARD
013700           RECORD CONTAINS 170 CHARACTERS
013800           BLOCK CONTAINS 0 RECORDS
013900           DATA RECORD IS IMPAUDIT-FD-REC.
014000       01  IMPAUDIT-FD-REC             PIC X(170).
014100
014200       WORKING-STORAGE SECTION.
014300
014400       01  FILE-STATUS-CODES.
014500           05  CTLIN-STATUS            PIC X(2).
014600               88  NO-MORE-CTLIN  VALUE "10".
014700           05  CTLSRTD-STATUS          PIC X(2).
014800               88  NO-MORE-CTLSRTD  VALUE "10".
014900           05  IMPAUDIT-STATUS         PIC X(2).
015000               88  IMPAUDIT-EOF  VALUE "10".
015100
015200       COPY CTLFEED.
015300
015400       01  WS-CTL-FEED-REC.
015500           05  WS-CTL-FILE-NAME        PIC X(44).
015600           05  WS-CTL-FILE-NAME-R REDEFINES WS-CTL-FILE-NAME.
015700               10  WS-CTL-FILE-HLQ     PIC X(08).
015800               10  WS-CTL-FILE-REST    PIC X(36).
015900           05  WS-CTL-FILE-HASH        PIC X(64).
016000           05  WS-CTL-FILE-TYPE        PIC X(10).
016100           05  WS-CTL-EXISTS-FLAG      PIC X(01).
016200           05  WS-CTL-EXTENSION-FLAG   PIC X(01).
016300           05  WS-CTL-ROW-COUNT        PIC 9(05).
016400           05  WS-CTL-RECEIPT-MODE     PIC X(01).
016500           05  WS-CTL-DONE-SIG-FLAG    PIC X(01).
016600           05  WS-CTL-SIZE-SAMPLE-1    PIC 9(09).
016700           05  WS-CTL-SIZE-SAMPLE-2    PIC 9(09).
016800           05  FILLER                  PIC X(20).
016900
017000       COPY IMPAUDIT.
017100
017200       01  WS-READY-SW                 PIC X(01) VALUE "Y".
017300           88  FILE-IS-READY           VALUE "Y".
017400
017500       01  WS-INTEGRITY-SW             PIC X(01) VALUE "Y".
017600           88  FILE-PASSES-INTEGRITY   VALUE "Y".
017700
017800       01  WS-DUP-SW                   PIC X(01) VALUE "N".
017900           88  FILE-IS-DUPLICATE       VALUE "Y".
018000
018100       01  MORE-FILES-SW               PIC X(01) VALUE "Y".
018200           88  NO-MORE-FILES           VALUE "N".
018300
018400       01  ROUTE-CODES.
018500           05  ROUTE-DECISION          PIC X(10) VALUE SPACES.
018600               88  ROUTE-ARCHIVE       VALUE "ARCHIVE".
018700               88  ROUTE-ERROR-AREA    VALUE "ERROR".
018800               88  ROUTE-LEFT-IN-PLACE VALUE "SKIPPED".
018900
019000       01  COUNTERS-AND-ACCUMULATORS.
019100           05  FILES-IN-MANIFEST       PIC 9(5) COMP.
019200           05  FILES-SKIPPED           PIC 9(5) COMP.
019300           05  FILES-DUPLICATE         PIC 9(5) COMP.
019400           05  FILES-REJECTED          PIC 9(5) COMP.
019500           05  FILES-PROCESSED         PIC 9(5) COMP.
019600           05  NEXT-IMP-ID             PIC 9(6) COMP.
019700           05  MAX-IMP-ID-SEEN         PIC 9(6) COMP.
019800           05  WK-TOTAL-ROWS           PIC 9(5) COMP.
019900           05  WK-ERROR-ROWS           PIC 9(5) COMP.
020000           05  WK-CREATED              PIC 9(5) COMP.
020100           05  WK-UPDATED              PIC 9(5) COMP.
020200           05  WK-CONFLICTS            PIC 9(5) COMP.
020300           05  WK-SKIPPED              PIC 9(5) COMP.
020400
020500       01  LINKAGE-COUNTERS-DISPLAY.
020600           05  LKD-IMPORT-ID           PIC 9(06).
020700           05  LKD-TOTAL-ROWS          PIC 9(05).
020800           05  LKD-ERROR-ROWS          PIC 9(05).
020900           05  LKD-CREATED             PIC 9(05).
021000           05  LKD-UPDATED             PIC 9(05).
021100           05  LKD-CONFLICTS           PIC 9(05).
021200           05  LKD-SKIPPED             PIC 9(05).
021300       01  LKD-COUNTERS-ALPHA REDEFINES LINKAGE-COUNTERS-DISPLAY
021400                                 PIC X(36).
021500
021600       77  WS-DATE                     PIC 9(6).
021700       01  WS-DATE-CC REDEFINES WS-DATE.
021800           05  WS-DATE-YY              PIC 9(2).
021900           05  WS-DATE-MM              PIC 9(2).
022000           05  WS-DATE-DD              PIC 9(2).
022100       01  WS-CENTURY-WINDOW.
022200           05  WS-CENTURY              PIC 9(2) VALUE 19.
022300
022400       COPY ABENDREC.
022500
022600       PROCEDURE DIVISION.
022700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022800           PERFORM 100-MAINLINE THRU 100-EXIT
022900                   UNTIL NO-MORE-FILES.
023000           PERFORM 900-CLEANUP THRU 900-EXIT.
023100           MOVE +0 TO RETURN-CODE.
023200           GOBACK.
023300
023400       000-HOUSEKEEPING.
023500           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023600           DISPLAY "******** BEGIN JOB INPDRVR ********".
023700           ACCEPT WS-DATE FROM DATE.
023800           IF WS-DATE-YY < 70
023900               MOVE 20 TO WS-CENTURY
024000           ELSE
024100               MOVE 19 TO WS-CENTURY.
024200           INITIALIZE COUNTERS-AND-ACCUMULATORS.
024300
024400           SORT CTL-SORT-WORK
024500               ON ASCENDING KEY CTL-FILE-NAME OF CTL-SORT-REC
024600               USING CTLIN
024700               GIVING CTLSRTD.
024800
024900           OPEN INPUT CTLSRTD.
025000           OPEN INPUT IMPAUDIT.
025100           IF IMPAUDIT-STATUS = "35"
025200               OPEN OUTPUT IMPAUDIT.
025300           CLOSE IMPAUDIT.
025400           OPEN OUTPUT SYSOUT.
025500
025600           PERFORM 990-READ-CTLSRTD THRU 990-EXIT.
025700       000-EXIT.
025800           EXIT.
025900
026000       100-MAINLINE.
026100           MOVE "100-MAINLINE" TO PARA-NAME.
026200           ADD +1 TO FILES-IN-MANIFEST.
026300           MOVE "N" TO WS-READY-SW.
026400           MOVE "N" TO WS-INTEGRITY-SW.
026500           MOVE "N" TO WS-DUP-SW.
026600           MOVE SPACES TO ROUTE-DECISION.
026700
026800           PERFORM 200-CHECK-READINESS THRU 200-EXIT.
026900           IF NOT FILE-IS-READY
027000               ADD +1 TO FILES-SKIPPED
027100               SET ROUTE-LEFT-IN-PLACE TO TRUE
027200               PERFORM 650-ROUTE-FILE THRU 650-EXIT
027300               GO TO 190-READ-NEXT.
027400
027500           PERFORM 250-CHECK-INTEGRITY THRU 250-EXIT.
027600           IF NOT FILE-PASSES-INTEGRITY
027700               ADD +1 TO FILES-REJECTED
027800               SET ROUTE-ERROR-AREA TO TRUE
027900               PERFORM 650-ROUTE-FILE THRU 650-EXIT
028000               GO TO 190-READ-NEXT.
028100
028200           PERFORM 300-CHECK-DUPLICATE THRU 300-EXIT.
028300           IF FILE-IS-DUPLICATE
028400               ADD +1 TO FILES-DUPLICATE
028500               SET ROUTE-ARCHIVE TO TRUE
028600               PERFORM 650-ROUTE-FILE THRU 650-EXIT
028700               GO TO 190-READ-NEXT.
028800
028900           PERFORM 350-RESERVE-IMPORT-ID THRU 350-EXIT.
029000           PERFORM 400-RUN-EDIT-STEP THRU 400-EXIT.
029100
029200           IF WK-TOTAL-ROWS = 0
029300               MOVE ZERO TO WK-CREATED WK-UPDATED
029400                            WK-CONFLICTS WK-SKIPPED
029500           ELSE
029600               PERFORM 500-RUN-IMPORT-STEP THRU 500-EXIT.
029700
029800           PERFORM 600-CLOSE-IMPORT-REC THRU 600-EXIT.
029900           SET ROUTE-ARCHIVE TO TRUE
030000           PERFORM 650-ROUTE-FILE THRU 650-EXIT.
030100           PERFORM 700-DISPLAY-SUMMARY THRU 700-EXIT.
030200           ADD +1 TO FILES-PROCESSED.
030300
030400       190-READ-NEXT.
030500           PERFORM 990-READ-CTLSRTD THRU 990-EXIT.
030600       100-EXIT.
030700           EXIT.
030800
030900       200-CHECK-READINESS.
031000           MOVE "200-CHECK-READINESS" TO PARA-NAME.
031100           MOVE "Y" TO WS-READY-SW.
031200           IF WS-CTL-RECEIPT-MODE = "D"
031300              IF WS-CTL-DONE-SIG-FLAG NOT = "Y"
031400                 MOVE "N" TO WS-READY-SW
031500              END-IF
031600           ELSE
031700           IF WS-CTL-RECEIPT-MODE = "S"
031800              IF WS-CTL-SIZE-SAMPLE-1 NOT = WS-CTL-SIZE-SAMPLE-2
031900                 OR WS-CTL-SIZE-SAMPLE-1 = ZERO
032000                 MOVE "N" TO WS-READY-SW
032100              END-IF
032200           ELSE
032300              IF WS-CTL-EXISTS-FLAG NOT = "Y"
032400                 OR WS-CTL-SIZE-SAMPLE-1 = ZERO
032500                 MOVE "N" TO WS-READY-SW
032600              END-IF.
032700       200-EXIT.
032800           EXIT.
032900
033000       250-CHECK-INTEGRITY.
033100           MOVE "250-CHECK-INTEGRITY" TO PARA-NAME.
033200           MOVE "Y" TO WS-INTEGRITY-SW.
033300           IF WS-CTL-EXISTS-FLAG NOT = "Y"
033400               MOVE "N" TO WS-INTEGRITY-SW
033500               GO TO 250-EXIT.
033600           IF WS-CTL-EXTENSION-FLAG NOT = "Y"
033700               MOVE "N" TO WS-INTEGRITY-SW
033800               GO TO 250-EXIT.
033900           IF WS-CTL-ROW-COUNT < 2
034000               MOVE "N" TO WS-INTEGRITY-SW.
034100       250-EXIT.
034200           EXIT.
034300
034400      ****** RE-READS THE WHOLE AUDIT TRAIL FOR EVERY CANDIDATE FILE -
034500      ****** IMPAUDIT IS A SMALL FILE (ONE ROW PER RUN) SO THE PASS
034600      ****** COSTS NOTHING; ALSO ESTABLISHES MAX-IMP-ID-SEEN
034700       300-CHECK-DUPLICATE.
034800           MOVE "300-CHECK-DUPLICATE" TO PARA-NAME.
034900           MOVE "N" TO WS-DUP-SW.
035000           MOVE ZERO TO MAX-IMP-ID-SEEN.
035100           OPEN INPUT IMPAUDIT.
035200       300-SCAN-LOOP.
035300           READ IMPAUDIT INTO IMPORT-AUDIT-REC
035400               AT END GO TO 300-SCAN-DONE.
035500           IF IMP-ID > MAX-IMP-ID-SEEN
035600               MOVE IMP-ID TO MAX-IMP-ID-SEEN.
035700           IF IMP-FILE-HASH = WS-CTL-FILE-HASH
035800              AND (IMP-STAT-SUCCESS OR IMP-STAT-PROCESSING)
035900               MOVE "Y" TO WS-DUP-SW.
036000           GO TO 300-SCAN-LOOP.
036100       300-SCAN-DONE.
036200           CLOSE IMPAUDIT.
036300       300-EXIT.
036400           EXIT.
036500
036550      ****** RESERVES THE NEXT IMP-ID AND OPENS THE AUDIT RECORD WITH
036560      ****** PROCESSING STATUS BEFORE INPEDIT/INPUPDT ARE CALLED, SO
036570      ****** A RUN THAT ABENDS MID-FILE LEAVES A TRAIL THE NEXT RUN'S
036580      ****** 300-CHECK-DUPLICATE WILL FIND AND TREAT AS IN-FLIGHT
036600       350-RESERVE-IMPORT-ID.
036700           MOVE "350-RESERVE-IMPORT-ID" TO PARA-NAME.
036800           COMPUTE NEXT-IMP-ID = MAX-IMP-ID-SEEN + 1.
036900           MOVE ZERO TO WK-TOTAL-ROWS WK-ERROR-ROWS
037000                        WK-CREATED WK-UPDATED WK-CONFLICTS WK-SKIPPED.
037010           INITIALIZE IMPORT-AUDIT-REC.
037020           MOVE NEXT-IMP-ID         TO IMP-ID.
037030           MOVE WS-CTL-FILE-NAME    TO IMP-FILE-NAME.
037040           MOVE WS-CTL-FILE-HASH    TO IMP-FILE-HASH.
037050           MOVE "INPATIENT"         TO IMP-FILE-TYPE.
037060           SET IMP-STAT-PROCESSING  TO TRUE.
037070           OPEN EXTEND IMPAUDIT.
037080           WRITE IMPAUDIT-FD-REC FROM IMPORT-AUDIT-REC.
037090           IF IMPAUDIT-STATUS NOT = "00"
037092               MOVE "** PROBLEM WRITING IMPAUDIT" TO ABEND-REASON
037094               MOVE IMPAUDIT-STATUS TO EXPECTED-VAL
037096               GO TO 1000-ABEND-RTN.
037098           CLOSE IMPAUDIT.
037100       350-EXIT.
037200           EXIT.
037300
037400       400-RUN-EDIT-STEP.
037500           MOVE "400-RUN-EDIT-STEP" TO PARA-NAME.
037600           MOVE NEXT-IMP-ID TO LKD-IMPORT-ID.
037700           CALL "INPEDIT" USING LKD-IMPORT-ID,
037800                                 LKD-TOTAL-ROWS,
037900                                 LKD-ERROR-ROWS.
038000           MOVE LKD-TOTAL-ROWS TO WK-TOTAL-ROWS.
038100           MOVE LKD-ERROR-ROWS TO WK-ERROR-ROWS.
038200       400-EXIT.
038300           EXIT.
038400
038500       500-RUN-IMPORT-STEP.
038600           MOVE "500-RUN-IMPORT-STEP" TO PARA-NAME.
038700           MOVE NEXT-IMP-ID TO LKD-IMPORT-ID.
038800           CALL "INPUPDT" USING LKD-IMPORT-ID,
038900                                 LKD-CREATED,
039000                                 LKD-UPDATED,
039100                                 LKD-CONFLICTS,
039200                                 LKD-SKIPPED.
039300           MOVE LKD-CREATED TO WK-CREATED.
039400           MOVE LKD-UPDATED TO WK-UPDATED.
039500           MOVE LKD-CONFLICTS TO WK-CONFLICTS.
039600           MOVE LKD-SKIPPED TO WK-SKIPPED.
039700       500-EXIT.
039800           EXIT.
039900
040000       600-CLOSE-IMPORT-REC.
040100           MOVE "600-CLOSE-IMPORT-REC" TO PARA-NAME.
040200           INITIALIZE IMPORT-AUDIT-REC.
040300           MOVE NEXT-IMP-ID         TO IMP-ID.
040400           MOVE WS-CTL-FILE-NAME    TO IMP-FILE-NAME.
040500           MOVE WS-CTL-FILE-HASH    TO IMP-FILE-HASH.
040600           MOVE "INPATIENT"         TO IMP-FILE-TYPE.
040700           MOVE WK-TOTAL-ROWS       TO IMP-TOTAL-ROWS.
040800           MOVE WK-CREATED          TO IMP-CREATED.
040900           MOVE WK-UPDATED          TO IMP-UPDATED.
041000           MOVE WK-CONFLICTS        TO IMP-CONFLICTS.
041100           MOVE WK-SKIPPED          TO IMP-SKIPPED.
041200           MOVE WK-ERROR-ROWS       TO IMP-ERROR-ROWS.
041300           IF WK-TOTAL-ROWS > 0 AND WK-ERROR-ROWS = WK-TOTAL-ROWS
041400               SET IMP-STAT-FAIL TO TRUE
041500           ELSE
041600               SET IMP-STAT-SUCCESS TO TRUE.
041700           OPEN EXTEND IMPAUDIT.
041800           WRITE IMPAUDIT-FD-REC FROM IMPORT-AUDIT-REC.
041900           IF IMPAUDIT-STATUS NOT = "00"
042000               MOVE "** PROBLEM WRITING IMPAUDIT" TO ABEND-REASON
042100               MOVE IMPAUDIT-STATUS TO EXPECTED-VAL
042200               GO TO 1000-ABEND-RTN.
042300           CLOSE IMPAUDIT.
042400       600-EXIT.
042500           EXIT.
042600
042700       650-ROUTE-FILE.
042800           MOVE "650-ROUTE-FILE" TO PARA-NAME.
042900           DISPLAY "ROUTE " WS-CTL-FILE-NAME " TO " ROUTE-DECISION.
043000       650-EXIT.
043100           EXIT.
043200
043300       700-DISPLAY-SUMMARY.
043400           MOVE "700-DISPLAY-SUMMARY" TO PARA-NAME.
043500           DISPLAY "---- INPATIENT IMPORT SUMMARY ----".
043600           DISPLAY "FILE NAME    : " WS-CTL-FILE-NAME.
043700           DISPLAY "INTAKE HLQ   : " WS-CTL-FILE-HLQ.
043800           DISPLAY "FILE TYPE    : INPATIENT".
043900           DISPLAY "TOTAL ROWS   : " WK-TOTAL-ROWS.
044000           DISPLAY "CREATED      : " WK-CREATED.
044100           DISPLAY "UPDATED      : " WK-UPDATED.
044200           DISPLAY "CONFLICTS    : " WK-CONFLICTS.
044300           DISPLAY "SKIPPED      : " WK-SKIPPED.
044400           DISPLAY "ERROR ROWS   : " WK-ERROR-ROWS.
044500           DISPLAY "FINAL STATUS : " IMP-STATUS.
044600           DISPLAY "COUNTER TRACE: " LKD-COUNTERS-ALPHA.
044700       700-EXIT.
044800           EXIT.
044900
045000       900-CLEANUP.
045100           MOVE "900-CLEANUP" TO PARA-NAME.
045200           CLOSE CTLSRTD, SYSOUT.
045300           DISPLAY "FILES IN MANIFEST : " FILES-IN-MANIFEST.
045400           DISPLAY "FILES SKIPPED     : " FILES-SKIPPED.
045500           DISPLAY "FILES DUPLICATE   : " FILES-DUPLICATE.
045600           DISPLAY "FILES REJECTED    : " FILES-REJECTED.
045700           DISPLAY "FILES PROCESSED   : " FILES-PROCESSED.
045800           DISPLAY "******** NORMAL END OF JOB INPDRVR ********".
045900       900-EXIT.
046000           EXIT.
046100
046200       990-READ-CTLSRTD.
046300           MOVE "990-READ-CTLSRTD" TO PARA-NAME.
046400           READ CTLSRTD INTO CTL-FEED-REC
046500               AT END MOVE "N" TO MORE-FILES-SW
046600               GO TO 990-EXIT
046700           END-READ.
046800           MOVE CTL-FILE-NAME         TO WS-CTL-FILE-NAME.
046900           MOVE CTL-FILE-HASH         TO WS-CTL-FILE-HASH.
047000           MOVE CTL-FILE-TYPE         TO WS-CTL-FILE-TYPE.
047100           MOVE CTL-EXISTS-FLAG       TO WS-CTL-EXISTS-FLAG.
047200           MOVE CTL-EXTENSION-OK-FLAG TO WS-CTL-EXTENSION-FLAG.
047300           MOVE CTL-ROW-COUNT         TO WS-CTL-ROW-COUNT.
047400           MOVE CTL-RECEIPT-MODE      TO WS-CTL-RECEIPT-MODE.
047500           MOVE CTL-DONE-SIGNAL-FLAG  TO WS-CTL-DONE-SIG-FLAG.
047600           MOVE CTL-SIZE-SAMPLE-1     TO WS-CTL-SIZE-SAMPLE-1.
047700           MOVE CTL-SIZE-SAMPLE-2     TO WS-CTL-SIZE-SAMPLE-2.
047800       990-EXIT.
047900           EXIT.
048000
048100       1000-ABEND-RTN.
048200           WRITE SYSOUT-REC FROM ABEND-REC.
048300           DISPLAY "*** ABNORMAL END OF JOB - INPDRVR ***" UPON CONSOLE.
048400           DIVIDE ZERO-VAL INTO ONE-VAL.
