000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  STRLTH.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 01/01/88.
000600       DATE-COMPILED. 01/01/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          RETURNS THE TRIMMED LENGTH OF TEXT1 - THE POSITION OF
001300      *          THE LAST NON-BLANK CHARACTER.  CALLED BY THE INTAKE
001400      *          EDIT PROGRAMS TO TELL AN EMPTY OR ALL-BLANK FIELD
001500      *          FROM ONE THAT CARRIES DATA, AND TO BOUND FREE-TEXT
001600      *          FIELDS BEFORE THEY ARE CARRIED FORWARD.
001700      *
001800      ******************************************************************
001900      *CHANGE LOG.
002000      *
002100      * 01/01/88  JS   0000  ORIGINAL PROGRAM.
002200      * 06/14/90  TGD  0012  REWORKED TO SCAN RIGHT-TO-LEFT INSTEAD OF
002300      *                      REVERSING THE STRING - ONE LESS WORKING
002400      *                      STORAGE FIELD TO MAINTAIN.
002500      * 11/04/98  JS   0019  Y2K REMEDIATION - REVIEWED, NO DATE FIELDS
002600      *                      PRESENT IN THIS ROUTINE, NO CHANGE MADE.
002700      ******************************************************************
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER. IBM-390.
003100       OBJECT-COMPUTER. IBM-390.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM.
003400
003500       DATA DIVISION.
003600       WORKING-STORAGE SECTION.
003700       01  MISC-FIELDS.
003800           05  WS-SCAN-IDX             PIC S9(4) COMP.
003900           05  WS-FOUND-SW             PIC X(01) VALUE "N".
004000               88  NON-BLANK-FOUND     VALUE "Y".
004100
004200       LINKAGE SECTION.
004300       01  TEXT1                       PIC X(255).
004400       01  RETURN-LTH                  PIC S9(4).
004500
004600       PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
004700       000-MAINLINE.
004800           MOVE 255 TO WS-SCAN-IDX.
004900           MOVE "N" TO WS-FOUND-SW.
005000           PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
005100                   UNTIL WS-SCAN-IDX = 0 OR NON-BLANK-FOUND.
005200           MOVE WS-SCAN-IDX TO RETURN-LTH.
005300           GOBACK.
005400
005500       100-SCAN-BACKWARD.
005600           IF TEXT1(WS-SCAN-IDX:1) NOT = SPACE
005700               SET NON-BLANK-FOUND TO TRUE
005800           ELSE
005900               SUBTRACT 1 FROM WS-SCAN-IDX.
006000       100-EXIT.
006100           EXIT.
