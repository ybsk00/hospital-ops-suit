000100      ******************************************************************
000200      * IMPAUDIT --  IMPORT AUDIT RECORD, ONE ROW OPENED PROCESSING    *
000300      *              PER FEED FILE BY INPDRVR/OUTDRVR BEFORE THE       *
000400      *              EDIT/IMPORT STEPS RUN, ONE ROW CLOSED SUCCESS     *
000450      *              OR FAIL WHEN THEY FINISH                          *
000500      ******************************************************************
000600       01  IMPORT-AUDIT-REC.
000700           05  IMP-ID                  PIC 9(06).
000800           05  IMP-FILE-NAME           PIC X(44).
000900           05  IMP-FILE-HASH           PIC X(64).
001000           05  IMP-FILE-TYPE           PIC X(10).
001100               88  IMP-TYPE-INPATIENT  VALUE "INPATIENT".
001200               88  IMP-TYPE-OUTPATIENT VALUE "OUTPATIENT".
001300           05  IMP-STATUS              PIC X(10).
001400               88  IMP-STAT-PROCESSING VALUE "PROCESSING".
001500               88  IMP-STAT-SUCCESS    VALUE "SUCCESS".
001600               88  IMP-STAT-FAIL       VALUE "FAIL".
001700           05  IMP-TOTAL-ROWS          PIC 9(05).
001800           05  IMP-CREATED             PIC 9(05).
001900           05  IMP-UPDATED             PIC 9(05).
002000           05  IMP-CONFLICTS           PIC 9(05).
002100           05  IMP-SKIPPED             PIC 9(05).
002200           05  IMP-ERROR-ROWS          PIC 9(05).
002300           05  FILLER                  PIC X(06).
