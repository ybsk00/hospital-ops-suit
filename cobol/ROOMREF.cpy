000100      ******************************************************************
000200      * ROOMREF  --  CLINIC ROOM REFERENCE RECORD (VSAM KSDS, RDONLY)  *
000300      *              KEYED BY ROOM-NAME                                *
000400      ******************************************************************
000500       01  CLINIC-ROOM-REC.
000600           05  ROOM-ID                 PIC 9(05).
000700           05  ROOM-NAME               PIC X(15).
000800           05  FILLER                  PIC X(02).
