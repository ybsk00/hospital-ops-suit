000100      ******************************************************************
000200      * PATDALY  --  INPATIENT CENSUS DAILY EXTRACT RECORD             *
000300      *              ONE ROW PER IN-PATIENT ON THE EMR CENSUS FEED     *
000400      *              BUILT FROM THE EMR NIGHTLY CENSUS EXPORT JOB      *
000500      ******************************************************************
000600       01  INPATIENT-DAILY-REC.
000700           05  IN-EMR-PATIENT-ID       PIC X(10).
000800           05  IN-PATIENT-NAME         PIC X(30).
000900           05  IN-DOB                  PIC X(10).
001000           05  IN-DOB-R REDEFINES IN-DOB.
001100               10  IN-DOB-YYYY         PIC X(04).
001200               10  FILLER              PIC X(01).
001300               10  IN-DOB-MM           PIC X(02).
001400               10  FILLER              PIC X(01).
001500               10  IN-DOB-DD           PIC X(02).
001600           05  IN-SEX                  PIC X(06).
001700           05  IN-PHONE                PIC X(14).
001800           05  IN-ADMIT-DATE           PIC X(10).
001900           05  IN-ADMIT-DATE-R REDEFINES IN-ADMIT-DATE.
002000               10  IN-ADMIT-YYYY       PIC X(04).
002100               10  FILLER              PIC X(01).
002200               10  IN-ADMIT-MM         PIC X(02).
002300               10  FILLER              PIC X(01).
002400               10  IN-ADMIT-DD         PIC X(02).
002500           05  IN-PLANNED-DISCH        PIC X(10).
002600           05  IN-ATTENDING-DOCTOR     PIC X(20).
002700           05  IN-WARD-NAME            PIC X(10).
002800           05  IN-ROOM-NAME            PIC X(10).
002900           05  IN-BED-LABEL            PIC X(10).
003000           05  IN-STATUS               PIC X(10).
003100           05  IN-NOTES                PIC X(70).
