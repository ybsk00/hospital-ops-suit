000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  OUTDRVR.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 01/01/08.
000600       DATE-COMPILED. 01/01/08.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM DRIVES THE OUTPATIENT APPOINTMENT IMPORT
001300      *          RUN.  IT IS SUBMITTED THREE TIMES A DAY BY THE
001400      *          SCHEDULER STEP (10:00, 13:10, 17:00) AFTER THE
001500      *          FEED-WATCHER STEP HAS STATTED THE CLINIC INTAKE
001600      *          DIRECTORY AND BUILT THE CTLIN MANIFEST.
001700      *
001800      *          IT SORTS THE MANIFEST INTO FILE-NAME ORDER, THEN FOR
001900      *          EACH CANDIDATE FILE RUNS THE READINESS / INTEGRITY /
002000      *          DUPLICATE-FINGERPRINT GATES, OPENS THE IMPORT AUDIT
002010      *          RECORD WITH PROCESSING STATUS, CALLS APTEDIT TO PARSE
002100      *          AND VALIDATE THE ROWS, CALLS APTUPDT TO MERGE THE
002200      *          GOOD ROWS INTO THE APPOINTMENT MASTER, CLOSES THE
002300      *          IMPORT AUDIT RECORD WITH ITS FINAL STATUS, AND
002310      *          DISPLAYS THE ROUTING DECISION AND RUN-SUMMARY TOTALS
002320      *          FOR THE FILE.
002500      *
002600      *          THIS PROGRAM SHARES THE SAME CTLIN/IMPAUDIT MANIFEST
002700      *          POOL AS INPDRVR - IMP-FILE-TYPE IS THE FIELD THAT
002800      *          TELLS THE TWO DRIVERS' RUNS APART IN THE AUDIT TRAIL.
002900      *
003000      *          A FAILURE ON ONE FILE DOES NOT STOP THE REMAINING
003100      *          FILES IN THE MANIFEST.
003200      *
003300      ******************************************************************
003400      *CHANGE LOG.
003500      *
003600      * 01/01/08  JS   0000  ORIGINAL PROGRAM - CLONED FROM INPDRVR
003700      *                      FOR THE NEW OUTPATIENT APPOINTMENT FEED.
003800      * 03/18/08  JS   0006  ADDED SIZE-SAMPLE READINESS GATE.
003900      * 11/02/08  TGD  0014  DUPLICATE-FINGERPRINT CHECK NOW SCANS
004000      *                      FULL IMPAUDIT INSTEAD OF LAST N RECORDS.
004100      * 02/09/09  TGD  0019  FIXED NEXT-IMP-ID COMPUTATION WHEN
004200      *                      IMPAUDIT IS EMPTY ON A FRESH VOLUME.
004300      * 07/14/09  AK   0027  INTEGRITY GATE NOW CHECKS EXTENSION FLAG.
004400      * 10/30/09  AK   0031  ROUTE-FILE DISPLAY SPLIT OUT OF CLOSE-REC.
004500      * 04/06/10  JS   0040  REWORKED SORT STEP - GIVING CTLSRTD.
004600      * 09/15/10  TGD  0048  SKIPPED FILES NO LONGER COUNT AS ERRORS.
004700      * 01/11/11  AK   0055  ADDED RUN-SUMMARY DISPLAY BLOCK.
004800      * 06/20/11  JS   0061  CORRECTED FAIL-STATUS RULE - PARTIAL
004900      *                      ERRORS NO LONGER FORCE FAIL.
005000      * 12/05/11  TGD  0068  ZERO-ROW FILE NOW CLOSES SUCCESS/0
005100      *                      WITHOUT CALLING APTUPDT.
005200      * 03/22/12  AK   0073  ADDED UPSI-0 TEST-RUN SWITCH FOR QA.
005300      * 04/09/03  AK   HD-2003-019  DUPLICATE GATE NOW HONORS
005400      *                      PROCESSING STATUS, NOT JUST SUCCESS.
005450      * 09/14/04  JS   0285  CHG# HD-2004-057 - IMPAUDIT NOW OPENED
005460      *                      WITH PROCESSING STATUS BEFORE THE EDIT/
005470      *                      IMPORT STEPS RUN, NOT WRITTEN ONCE AT
005480      *                      CLOSE - LETS THE DUPLICATE-CHECK CATCH A
005490      *                      FILE WHOSE PRIOR RUN ABENDED MID-STREAM.
005500      ******************************************************************
005600
005700               MANIFEST FILE (IN)     -   DDS0001.CTLIN
005800               SORTED MANIFEST        -   DDS0001.CTLSRTD
005900               IMPORT AUDIT FILE(I/O) -   DDS0001.IMPAUDIT
006000               DUMP FILE              -   SYSOUT
006100
006200      ******************************************************************
006300       ENVIRONMENT DIVISION.
006400       CONFIGURATION SECTION.
006500       SOURCE-COMPUTER. IBM-390.
006600       OBJECT-COMPUTER. IBM-390.
006700       SPECIAL-NAMES.
006800           C01 IS TOP-OF-FORM
006900           UPSI-0 IS TEST-RUN-SW
007000               ON STATUS IS TEST-RUN
007100               OFF STATUS IS PRODUCTION-RUN.
007200       INPUT-OUTPUT SECTION.
007300       FILE-CONTROL.
007400           SELECT SYSOUT
007500           ASSIGN TO UT-S-SYSOUT
007600             ORGANIZATION IS SEQUENTIAL.
007700
007800           SELECT CTLIN
007900           ASSIGN TO UT-S-CTLIN
008000             ACCESS MODE IS SEQUENTIAL
008100             FILE STATUS IS CTLIN-STATUS.
008200
008300           SELECT CTL-SORT-WORK
008400           ASSIGN TO UT-S-SRTWK01.
008500
008600           SELECT CTLSRTD
008700           ASSIGN TO UT-S-CTLSRTD
008800             ACCESS MODE IS SEQUENTIAL
008900             FILE STATUS IS CTLSRTD-STATUS.
009000
009100           SELECT IMPAUDIT
009200           ASSIGN TO UT-S-IMPAUDIT
009300             ACCESS MODE IS SEQUENTIAL
009400             FILE STATUS IS IMPAUDIT-STATUS.
009500
009600       DATA DIVISION.
009700       FILE SECTION.
009800       FD  SYSOUT
009900           RECORDING MODE IS F
010000           LABEL RECORDS ARE STANDARD
010100           RECORD CONTAINS 130 CHARACTERS
010200           BLOCK CONTAINS 0 RECORDS
010300           DATA RECORD IS SYSOUT-REC.
010400       01  SYSOUT-REC  PIC X(130).
010500
010600       FD  CTLIN
010700           RECORDING MODE IS F
010800           LABEL RECORDS ARE STANDARD
010900           RECORD CONTAINS 165 CHARACTERS
011000           BLOCK CONTAINS 0 RECORDS
011100           DATA RECORD IS CTLIN-REC.
011200       01  CTLIN-REC                   PIC X(165).
011300
011400       SD  CTL-SORT-WORK
011500           RECORD CONTAINS 165 CHARACTERS
011600           DATA RECORD IS CTL-SORT-REC.
011700       01  CTL-SORT-REC                PIC X(165).
011800
011900       FD  CTLSRTD
012000           RECORDING MODE IS F
012100           LABEL RECORDS ARE STANDARD
012200           RECORD CONTAINS 165 CHARACTERS
012300           BLOCK CONTAINS 0 RECORDS
012400           DATA RECORD IS CTLSRTD-REC.
012500       01  CTLSRTD-REC                 PIC X(165).
012600
012700      ****** APPEND-ONLY AUDIT TRAIL, ONE RECORD PER PROCESSED FILE -
012800      ****** SHARED WITH INPDRVR, IMP-FILE-TYPE TELLS THE FEEDS APART
012900       FD  IMPAUDIT
013000           RECORDING MODE IS F
013100           LABEL RECORDS ARE STANDARD
013200           RECORD CONTAINS 170 CHARACTERS
013300           BLOCK CONTAINS 0 RECORDS
013400           DATA RECORD IS IMPAUDIT-FD-REC.
013500       01  IMPAUDIT-FD-REC             PIC X(170).
013600
013700       WORKING-STORAGE SECTION.
013800
013900       01  FILE-STATUS-CODES.
014000           05  CTLIN-STATUS            PIC X(2).
014100               88  NO-MORE-CTLIN  VALUE "10".
014200           05  CTLSRTD-STATUS          PIC X(2).
014300               88  NO-MORE-CTLSRTD  VALUE "10".
014400           05  IMPAUDIT-STATUS         PIC X(2).
014500               88  IMPAUDIT-EOF  VALUE "10".
014600
014700       COPY CTLFEED.
014800
014900       01  WS-CTL-FEED-REC.
015000           05  WS-CTL-FILE-NAME        PIC X(44).
015100           05  WS-CTL-FILE-NAME-R REDEFINES WS-CTL-FILE-NAME.
015200               10  WS-CTL-FILE-HLQ     PIC X(08).
015300               10  WS-CTL-FILE-REST    PIC X(36).
015400           05  WS-CTL-FILE-HASH        PIC X(64).
015500           05  WS-CTL-FILE-TYPE        PIC X(10).
015600           05  WS-CTL-EXISTS-FLAG      PIC X(01).
015700           05  WS-CTL-EXTENSION-FLAG   PIC X(01).
015800           05  WS-CTL-ROW-COUNT        PIC 9(05).
015900           05  WS-CTL-RECEIPT-MODE     PIC X(01).
016000           05  WS-CTL-DONE-SIG-FLAG    PIC X(01).
016100           05  WS-CTL-SIZE-SAMPLE-1    PIC 9(09).
016200           05  WS-CTL-SIZE-SAMPLE-2    PIC 9(09).
016300           05  FILLER                  PIC X(20).
016400
016500       COPY IMPAUDIT.
016600
016700       01  WS-READY-SW                 PIC X(01) VALUE "Y".
016800           88  FILE-IS-READY           VALUE "Y".
016900
017000       01  WS-INTEGRITY-SW             PIC X(01) VALUE "Y".
017100           88  FILE-PASSES-INTEGRITY   VALUE "Y".
017200
017300       01  WS-DUP-SW                   PIC X(01) VALUE "N".
017400           88  FILE-IS-DUPLICATE       VALUE "Y".
017500
017600       01  MORE-FILES-SW               PIC X(01) VALUE "Y".
017700           88  NO-MORE-FILES           VALUE "N".
017800
017900       01  ROUTE-CODES.
018000           05  ROUTE-DECISION          PIC X(10) VALUE SPACES.
018100               88  ROUTE-ARCHIVE       VALUE "ARCHIVE".
018200               88  ROUTE-ERROR-AREA    VALUE "ERROR".
018300               88  ROUTE-LEFT-IN-PLACE VALUE "SKIPPED".
018400
018500       01  COUNTERS-AND-ACCUMULATORS.
018600           05  FILES-IN-MANIFEST       PIC 9(5) COMP.
018700           05  FILES-SKIPPED           PIC 9(5) COMP.
018800           05  FILES-DUPLICATE         PIC 9(5) COMP.
018900           05  FILES-REJECTED          PIC 9(5) COMP.
019000           05  FILES-PROCESSED         PIC 9(5) COMP.
019100           05  NEXT-IMP-ID             PIC 9(6) COMP.
019200           05  MAX-IMP-ID-SEEN         PIC 9(6) COMP.
019300           05  WK-TOTAL-ROWS           PIC 9(5) COMP.
019400           05  WK-ERROR-ROWS           PIC 9(5) COMP.
019500           05  WK-CREATED              PIC 9(5) COMP.
019600           05  WK-UPDATED              PIC 9(5) COMP.
019700           05  WK-CONFLICTS            PIC 9(5) COMP.
019800           05  WK-SKIPPED              PIC 9(5) COMP.
019900
020000       01  LINKAGE-COUNTERS-DISPLAY.
020100           05  LKD-IMPORT-ID           PIC 9(06).
020200           05  LKD-TOTAL-ROWS          PIC 9(05).
020300           05  LKD-ERROR-ROWS          PIC 9(05).
020400           05  LKD-CREATED             PIC 9(05).
020500           05  LKD-UPDATED             PIC 9(05).
020600           05  LKD-CONFLICTS           PIC 9(05).
020700           05  LKD-SKIPPED             PIC 9(05).
020800       01  LKD-COUNTERS-ALPHA REDEFINES LINKAGE-COUNTERS-DISPLAY
020900                                 PIC X(36).
021000
021100       77  WS-DATE                     PIC 9(6).
021200       01  WS-DATE-CC REDEFINES WS-DATE.
021300           05  WS-DATE-YY              PIC 9(2).
021400           05  WS-DATE-MM              PIC 9(2).
021500           05  WS-DATE-DD              PIC 9(2).
021600       01  WS-CENTURY-WINDOW.
021700           05  WS-CENTURY              PIC 9(2) VALUE 19.
021800
021900       COPY ABENDREC.
022000
022100       PROCEDURE DIVISION.
022200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022300           PERFORM 100-MAINLINE THRU 100-EXIT
022400                   UNTIL NO-MORE-FILES.
022500           PERFORM 900-CLEANUP THRU 900-EXIT.
022600           MOVE +0 TO RETURN-CODE.
022700           GOBACK.
022800
022900       000-HOUSEKEEPING.
023000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023100           DISPLAY "******** BEGIN JOB OUTDRVR ********".
023200           ACCEPT WS-DATE FROM DATE.
023300           IF WS-DATE-YY < 70
023400               MOVE 20 TO WS-CENTURY
023500           ELSE
023600               MOVE 19 TO WS-CENTURY.
023700           INITIALIZE COUNTERS-AND-ACCUMULATORS.
023800
023900           SORT CTL-SORT-WORK
024000               ON ASCENDING KEY CTL-FILE-NAME OF CTL-SORT-REC
024100               USING CTLIN
024200               GIVING CTLSRTD.
024300
024400           OPEN INPUT CTLSRTD.
024500           OPEN INPUT IMPAUDIT.
024600           IF IMPAUDIT-STATUS = "35"
024700               OPEN OUTPUT IMPAUDIT.
024800           CLOSE IMPAUDIT.
024900           OPEN OUTPUT SYSOUT.
025000
025100           PERFORM 990-READ-CTLSRTD THRU 990-EXIT.
025200       000-EXIT.
025300           EXIT.
025400
025500       100-MAINLINE.
025600           MOVE "100-MAINLINE" TO PARA-NAME.
025700           ADD +1 TO FILES-IN-MANIFEST.
025800           MOVE "N" TO WS-READY-SW.
025900           MOVE "N" TO WS-INTEGRITY-SW.
026000           MOVE "N" TO WS-DUP-SW.
026100           MOVE SPACES TO ROUTE-DECISION.
026200
026300           PERFORM 200-CHECK-READINESS THRU 200-EXIT.
026400           IF NOT FILE-IS-READY
026500               ADD +1 TO FILES-SKIPPED
026600               SET ROUTE-LEFT-IN-PLACE TO TRUE
026700               PERFORM 650-ROUTE-FILE THRU 650-EXIT
026800               GO TO 190-READ-NEXT.
026900
027000           PERFORM 250-CHECK-INTEGRITY THRU 250-EXIT.
027100           IF NOT FILE-PASSES-INTEGRITY
027200               ADD +1 TO FILES-REJECTED
027300               SET ROUTE-ERROR-AREA TO TRUE
027400               PERFORM 650-ROUTE-FILE THRU 650-EXIT
027500               GO TO 190-READ-NEXT.
027600
027700           PERFORM 300-CHECK-DUPLICATE THRU 300-EXIT.
027800           IF FILE-IS-DUPLICATE
027900               ADD +1 TO FILES-DUPLICATE
028000               SET ROUTE-ARCHIVE TO TRUE
028100               PERFORM 650-ROUTE-FILE THRU 650-EXIT
028200               GO TO 190-READ-NEXT.
028300
028400           PERFORM 350-RESERVE-IMPORT-ID THRU 350-EXIT.
028500           PERFORM 400-RUN-EDIT-STEP THRU 400-EXIT.
028600
028700           IF WK-TOTAL-ROWS = 0
028800               MOVE ZERO TO WK-CREATED WK-UPDATED
028900                            WK-CONFLICTS WK-SKIPPED
029000           ELSE
029100               PERFORM 500-RUN-IMPORT-STEP THRU 500-EXIT.
029200
029300           PERFORM 600-CLOSE-IMPORT-REC THRU 600-EXIT.
029400           SET ROUTE-ARCHIVE TO TRUE
029500           PERFORM 650-ROUTE-FILE THRU 650-EXIT.
029600           PERFORM 700-DISPLAY-SUMMARY THRU 700-EXIT.
029700           ADD +1 TO FILES-PROCESSED.
029800
029900       190-READ-NEXT.
030000           PERFORM 990-READ-CTLSRTD THRU 990-EXIT.
030100       100-EXIT.
030200           EXIT.
030300
030400       200-CHECK-READINESS.
030500           MOVE "200-CHECK-READINESS" TO PARA-NAME.
030600           MOVE "Y" TO WS-READY-SW.
030700           IF WS-CTL-RECEIPT-MODE = "D"
030800              IF WS-CTL-DONE-SIG-FLAG NOT = "Y"
030900                 MOVE "N" TO WS-READY-SW
031000              END-IF
031100           ELSE
031200           IF WS-CTL-RECEIPT-MODE = "S"
031300              IF WS-CTL-SIZE-SAMPLE-1 NOT = WS-CTL-SIZE-SAMPLE-2
031400                 OR WS-CTL-SIZE-SAMPLE-1 = ZERO
031500                 MOVE "N" TO WS-READY-SW
031600              END-IF
031700           ELSE
031800              IF WS-CTL-EXISTS-FLAG NOT = "Y"
031900                 OR WS-CTL-SIZE-SAMPLE-1 = ZERO
032000                 MOVE "N" TO WS-READY-SW
032100              END-IF.
032200       200-EXIT.
032300           EXIT.
032400
032500       250-CHECK-INTEGRITY.
032600           MOVE "250-CHECK-INTEGRITY" TO PARA-NAME.
032700           MOVE "Y" TO WS-INTEGRITY-SW.
032800           IF WS-CTL-EXISTS-FLAG NOT = "Y"
032900               MOVE "N" TO WS-INTEGRITY-SW
033000               GO TO 250-EXIT.
033100           IF WS-CTL-EXTENSION-FLAG NOT = "Y"
033200               MOVE "N" TO WS-INTEGRITY-SW
033300               GO TO 250-EXIT.
033400           IF WS-CTL-ROW-COUNT < 2
033500               MOVE "N" TO WS-INTEGRITY-SW.
033600       250-EXIT.
033700           EXIT.
033800
033900      ****** RE-READS THE WHOLE AUDIT TRAIL FOR EVERY CANDIDATE FILE -
034000      ****** IMPAUDIT IS A SMALL FILE (ONE ROW PER RUN) SO THE PASS
034100      ****** COSTS NOTHING; ALSO ESTABLISHES MAX-IMP-ID-SEEN.  THIS
034200      ****** SCAN SEES BOTH INPATIENT AND OUTPATIENT ROWS BUT THE
034300      ****** DUPLICATE TEST ITSELF ONLY EVER MATCHES ON FILE HASH,
034400      ****** SO CROSS-FEED ROWS NEVER FALSE-MATCH ONE ANOTHER
034500       300-CHECK-DUPLICATE.
034600           MOVE "300-CHECK-DUPLICATE" TO PARA-NAME.
034700           MOVE "N" TO WS-DUP-SW.
034800           MOVE ZERO TO MAX-IMP-ID-SEEN.
034900           OPEN INPUT IMPAUDIT.
035000       300-SCAN-LOOP.
035100           READ IMPAUDIT INTO IMPORT-AUDIT-REC
035200               AT END GO TO 300-SCAN-DONE.
035300           IF IMP-ID > MAX-IMP-ID-SEEN
035400               MOVE IMP-ID TO MAX-IMP-ID-SEEN.
035500           IF IMP-FILE-HASH = WS-CTL-FILE-HASH
035600              AND (IMP-STAT-SUCCESS OR IMP-STAT-PROCESSING)
035700               MOVE "Y" TO WS-DUP-SW.
035800           GO TO 300-SCAN-LOOP.
035900       300-SCAN-DONE.
036000           CLOSE IMPAUDIT.
036100       300-EXIT.
036200           EXIT.
036300
036310      ****** RESERVES THE NEXT IMP-ID AND OPENS THE AUDIT RECORD WITH
036320      ****** PROCESSING STATUS BEFORE APTEDIT/APTUPDT ARE CALLED, SO
036330      ****** A RUN THAT ABENDS MID-FILE LEAVES A TRAIL THE NEXT RUN'S
036340      ****** 300-CHECK-DUPLICATE WILL FIND AND TREAT AS IN-FLIGHT
036400       350-RESERVE-IMPORT-ID.
036500           MOVE "350-RESERVE-IMPORT-ID" TO PARA-NAME.
036600           COMPUTE NEXT-IMP-ID = MAX-IMP-ID-SEEN + 1.
036700           MOVE ZERO TO WK-TOTAL-ROWS WK-ERROR-ROWS
036800                        WK-CREATED WK-UPDATED WK-CONFLICTS WK-SKIPPED.
036810           INITIALIZE IMPORT-AUDIT-REC.
036820           MOVE NEXT-IMP-ID         TO IMP-ID.
036830           MOVE WS-CTL-FILE-NAME    TO IMP-FILE-NAME.
036840           MOVE WS-CTL-FILE-HASH    TO IMP-FILE-HASH.
036850           MOVE "OUTPATIENT"        TO IMP-FILE-TYPE.
036860           SET IMP-STAT-PROCESSING  TO TRUE.
036870           OPEN EXTEND IMPAUDIT.
036880           WRITE IMPAUDIT-FD-REC FROM IMPORT-AUDIT-REC.
036890           IF IMPAUDIT-STATUS NOT = "00"
036892               MOVE "** PROBLEM WRITING IMPAUDIT" TO ABEND-REASON
036894               MOVE IMPAUDIT-STATUS TO EXPECTED-VAL
036896               GO TO 1000-ABEND-RTN.
036898           CLOSE IMPAUDIT.
036900       350-EXIT.
037000           EXIT.
037100
037200       400-RUN-EDIT-STEP.
037300           MOVE "400-RUN-EDIT-STEP" TO PARA-NAME.
037400           MOVE NEXT-IMP-ID TO LKD-IMPORT-ID.
037500           CALL "APTEDIT" USING LKD-IMPORT-ID,
037600                                 LKD-TOTAL-ROWS,
037700                                 LKD-ERROR-ROWS.
037800           MOVE LKD-TOTAL-ROWS TO WK-TOTAL-ROWS.
037900           MOVE LKD-ERROR-ROWS TO WK-ERROR-ROWS.
038000       400-EXIT.
038100           EXIT.
038200
038300       500-RUN-IMPORT-STEP.
038400           MOVE "500-RUN-IMPORT-STEP" TO PARA-NAME.
038500           MOVE NEXT-IMP-ID TO LKD-IMPORT-ID.
038600           CALL "APTUPDT" USING LKD-IMPORT-ID,
038700                                 LKD-CREATED,
038800                                 LKD-UPDATED,
038900                                 LKD-CONFLICTS,
039000                                 LKD-SKIPPED.
039100           MOVE LKD-CREATED TO WK-CREATED.
039200           MOVE LKD-UPDATED TO WK-UPDATED.
039300           MOVE LKD-CONFLICTS TO WK-CONFLICTS.
039400           MOVE LKD-SKIPPED TO WK-SKIPPED.
039500       500-EXIT.
039600           EXIT.
039700
039800       600-CLOSE-IMPORT-REC.
039900           MOVE "600-CLOSE-IMPORT-REC" TO PARA-NAME.
040000           INITIALIZE IMPORT-AUDIT-REC.
040100           MOVE NEXT-IMP-ID         TO IMP-ID.
040200           MOVE WS-CTL-FILE-NAME    TO IMP-FILE-NAME.
040300           MOVE WS-CTL-FILE-HASH    TO IMP-FILE-HASH.
040400           MOVE "OUTPATIENT"        TO IMP-FILE-TYPE.
040500           MOVE WK-TOTAL-ROWS       TO IMP-TOTAL-ROWS.
040600           MOVE WK-CREATED          TO IMP-CREATED.
040700           MOVE WK-UPDATED          TO IMP-UPDATED.
040800           MOVE WK-CONFLICTS        TO IMP-CONFLICTS.
040900           MOVE WK-SKIPPED          TO IMP-SKIPPED.
041000           MOVE WK-ERROR-ROWS       TO IMP-ERROR-ROWS.
041100           IF WK-TOTAL-ROWS > 0 AND WK-ERROR-ROWS = WK-TOTAL-ROWS
041200               SET IMP-STAT-FAIL TO TRUE
041300           ELSE
041400               SET IMP-STAT-SUCCESS TO TRUE.
041500           OPEN EXTEND IMPAUDIT.
041600           WRITE IMPAUDIT-FD-REC FROM IMPORT-AUDIT-REC.
041700           IF IMPAUDIT-STATUS NOT = "00"
041800               MOVE "** PROBLEM WRITING IMPAUDIT" TO ABEND-REASON
041900               MOVE IMPAUDIT-STATUS TO EXPECTED-VAL
042000               GO TO 1000-ABEND-RTN.
042100           CLOSE IMPAUDIT.
042200       600-EXIT.
042300           EXIT.
042400
042500       650-ROUTE-FILE.
042600           MOVE "650-ROUTE-FILE" TO PARA-NAME.
042700           DISPLAY "ROUTE " WS-CTL-FILE-NAME " TO " ROUTE-DECISION.
042800       650-EXIT.
042900           EXIT.
043000
043100       700-DISPLAY-SUMMARY.
043200           MOVE "700-DISPLAY-SUMMARY" TO PARA-NAME.
043300           DISPLAY "---- OUTPATIENT IMPORT SUMMARY ----".
043400           DISPLAY "FILE NAME    : " WS-CTL-FILE-NAME.
043500           DISPLAY "INTAKE HLQ   : " WS-CTL-FILE-HLQ.
043600           DISPLAY "FILE TYPE    : OUTPATIENT".
043700           DISPLAY "TOTAL ROWS   : " WK-TOTAL-ROWS.
043800           DISPLAY "CREATED      : " WK-CREATED.
043900           DISPLAY "UPDATED      : " WK-UPDATED.
044000           DISPLAY "CONFLICTS    : " WK-CONFLICTS.
044100           DISPLAY "SKIPPED      : " WK-SKIPPED.
044200           DISPLAY "ERROR ROWS   : " WK-ERROR-ROWS.
044300           DISPLAY "FINAL STATUS : " IMP-STATUS.
044400           DISPLAY "COUNTER TRACE: " LKD-COUNTERS-ALPHA.
044500       700-EXIT.
044600           EXIT.
044700
044800       900-CLEANUP.
044900           MOVE "900-CLEANUP" TO PARA-NAME.
045000           CLOSE CTLSRTD, SYSOUT.
045100           DISPLAY "FILES IN MANIFEST : " FILES-IN-MANIFEST.
045200           DISPLAY "FILES SKIPPED     : " FILES-SKIPPED.
045300           DISPLAY "FILES DUPLICATE   : " FILES-DUPLICATE.
045400           DISPLAY "FILES REJECTED    : " FILES-REJECTED.
045500           DISPLAY "FILES PROCESSED   : " FILES-PROCESSED.
045600           DISPLAY "******** NORMAL END OF JOB OUTDRVR ********".
045700       900-EXIT.
045800           EXIT.
045900
046000       990-READ-CTLSRTD.
046100           MOVE "990-READ-CTLSRTD" TO PARA-NAME.
046200           READ CTLSRTD INTO CTL-FEED-REC
046300               AT END MOVE "N" TO MORE-FILES-SW
046400               GO TO 990-EXIT
046500           END-READ.
046600           MOVE CTL-FILE-NAME         TO WS-CTL-FILE-NAME.
046700           MOVE CTL-FILE-HASH         TO WS-CTL-FILE-HASH.
046800           MOVE CTL-FILE-TYPE         TO WS-CTL-FILE-TYPE.
046900           MOVE CTL-EXISTS-FLAG       TO WS-CTL-EXISTS-FLAG.
047000           MOVE CTL-EXTENSION-OK-FLAG TO WS-CTL-EXTENSION-FLAG.
047100           MOVE CTL-ROW-COUNT         TO WS-CTL-ROW-COUNT.
047200           MOVE CTL-RECEIPT-MODE      TO WS-CTL-RECEIPT-MODE.
047300           MOVE CTL-DONE-SIGNAL-FLAG  TO WS-CTL-DONE-SIG-FLAG.
047400           MOVE CTL-SIZE-SAMPLE-1     TO WS-CTL-SIZE-SAMPLE-1.
047500           MOVE CTL-SIZE-SAMPLE-2     TO WS-CTL-SIZE-SAMPLE-2.
047600       990-EXIT.
047700           EXIT.
047800
047900       1000-ABEND-RTN.
048000           WRITE SYSOUT-REC FROM ABEND-REC.
048100           DISPLAY "*** ABNORMAL END OF JOB - OUTDRVR ***" UPON CONSOLE.
048200           DIVIDE ZERO-VAL INTO ONE-VAL.
