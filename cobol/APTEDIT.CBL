000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  APTEDIT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 01/01/08.
000600       DATE-COMPILED. 01/01/08.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS SUBPROGRAM PARSES ONE ALREADY-OPEN OUTPATIENT
001300      *          APPOINTMENT EXTRACT FILE.  CALLED ONCE PER MANIFEST
001400      *          ENTRY BY OUTDRVR, FOLLOWING THE SAME PATTERN INPEDIT
001500      *          USES FOR THE CENSUS FEED.
001600      *
001700      *          UNLIKE THE CENSUS EDIT, THIS ONE STOPS AT THE FIRST
001800      *          FAILING FIELD CHECK FOR A ROW - NO ACCUMULATION OF
001900      *          MULTIPLE ERROR MESSAGES PER ROW.  THAT MATCHES THE
002000      *          SCHEDULING SYSTEM'S OWN VALIDATION ORDER - PATIENT,
002100      *          THEN DATE, THEN START TIME.
002200      *
002300      ******************************************************************
002400      *CHANGE LOG.
002500      *
002600      * 01/01/08  JS   0000  ORIGINAL PROGRAM (AS TRMTSRCH).
002700      * 03/14/09  JS   0409  CHG# HD-2009-011 - RECAST AS CALLABLE
002800      *                      SUBPROGRAM APTEDIT FOR THE APPOINTMENT
002900      *                      SCHEDULE FEED; TREATMENT/LABTEST LOOKUP
003000      *                      LOGIC RETIRED.
003100      * 06/02/09  TGD  0415  ADDED START-TIME AND END-TIME NORMALIZATION
003200      *                      - SCHEDULING SYSTEM SENDS THREE DIFFERENT
003300      *                      TIME FORMATS DEPENDING ON THE CLINIC.
003400      * 09/21/09  TGD  0418  ADDED STATUS-CODE MAPPING TABLE - KOREAN
003500      *                      AND ENGLISH STATUS WORDS BOTH ACCEPTED.
003600      * 04/09/03  AK   0425  CHG# HD-2003-019 - IMPERR-REC NOW CARRIES
003700      *                      THE IMPORT-ID PASSED DOWN FROM OUTDRVR.
003800      ******************************************************************
003900
004000               INPUT FILE               -   DDS0001.APTDATA
004100
004200               OUTPUT FILE (GOOD ROWS)  -   DDS0001.APTEDIT
004300
004400               OUTPUT FILE (BAD ROWS)   -   DDS0001.PATERR
004500
004600               DUMP FILE                -   SYSOUT
004700
004800      ******************************************************************
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SOURCE-COMPUTER. IBM-390.
005200       OBJECT-COMPUTER. IBM-390.
005300       SPECIAL-NAMES.
005400           C01 IS TOP-OF-FORM.
005500
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800           SELECT SYSOUT
005900           ASSIGN TO UT-S-SYSOUT
006000             ORGANIZATION IS SEQUENTIAL.
006100
006200           SELECT APTDATA
006300           ASSIGN TO UT-S-APTDATA
006400             ACCESS MODE IS SEQUENTIAL
006500             FILE STATUS IS OFCODE.
006600
006700           SELECT APTEDIT-FILE
006800           ASSIGN TO UT-S-APTEDIT
006900             ACCESS MODE IS SEQUENTIAL
007000             FILE STATUS IS OFCODE.
007100
007200           SELECT PATERR
007300           ASSIGN TO UT-S-PATERR
007400             ACCESS MODE IS SEQUENTIAL
007500             FILE STATUS IS OFCODE.
007600
007700       DATA DIVISION.
007800       FILE SECTION.
007900       FD  SYSOUT
008000           RECORDING MODE IS F
008100           LABEL RECORDS ARE STANDARD
008200           RECORD CONTAINS 130 CHARACTERS
008300           BLOCK CONTAINS 0 RECORDS
008400           DATA RECORD IS SYSOUT-REC.
008500       01  SYSOUT-REC  PIC X(130).
008600
008700       FD  APTDATA
008800           RECORDING MODE IS F
008900           LABEL RECORDS ARE STANDARD
009000           RECORD CONTAINS 180 CHARACTERS
009100           BLOCK CONTAINS 0 RECORDS
009200           DATA RECORD IS OUTPATIENT-DAILY-REC-DATA.
009300       01  OUTPATIENT-DAILY-REC-DATA PIC X(180).
009400
009500       FD  APTEDIT-FILE
009600           RECORDING MODE IS F
009700           LABEL RECORDS ARE STANDARD
009800           RECORD CONTAINS 180 CHARACTERS
009900           BLOCK CONTAINS 0 RECORDS
010000           DATA RECORD IS OUTPATIENT-DAILY-REC-EDIT.
010100       01  OUTPATIENT-DAILY-REC-EDIT PIC X(180).
010200
010300       FD  PATERR
010400           RECORDING MODE IS F
010500           LABEL RECORDS ARE STANDARD
010600           RECORD CONTAINS 147 CHARACTERS
010700           BLOCK CONTAINS 0 RECORDS
010800           DATA RECORD IS PATERR-FD-REC.
010900       01  PATERR-FD-REC             PIC X(147).
011000
011100       WORKING-STORAGE SECTION.
011200
011500       01  FILE-STATUS-CODES.
011600           05  OFCODE                  PIC X(2).
011700               88 CODE-WRITE    VALUE SPACES.
011800
011900       COPY APPTDLY.
012000       COPY IMPERR.
012100
012200       01  MORE-DATA-SW              PIC X(01) VALUE "Y".
012300           88 NO-MORE-DATA VALUE "N".
012400
012500       01  ROW-ERROR-SW              PIC X(01) VALUE "N".
012600           88 ROW-IN-ERROR           VALUE "Y".
012700
012800       01  DATE-NORM-WORK.
012900           05  DNW-RAW               PIC X(10).
013000           05  DNW-NORM              PIC X(10).
013100           05  DNW-VALID-SW          PIC X(01).
013200               88 DNW-VALID          VALUE "Y".
013300           05  DNW-YYYY              PIC X(04).
013400           05  DNW-MM                PIC X(02).
013500           05  DNW-DD                PIC X(02).
013600           05  DNW-MM-NUM            PIC 9(02).
013700           05  DNW-DD-NUM            PIC 9(02).
013800
013900       01  TIME-NORM-WORK.
014000           05  TNW-RAW               PIC X(08).
014100           05  TNW-NORM              PIC X(05).
014200           05  TNW-VALID-SW          PIC X(01).
014300               88 TNW-VALID          VALUE "Y".
014400           05  TNW-HH                PIC 9(02).
014500           05  TNW-MM                PIC 9(02).
014600
014700       01  END-TIME-CALC-WORK.
014800           05  ETW-HH                PIC 9(02) COMP.
014900           05  ETW-MM                PIC 9(02) COMP.
015000           05  ETW-HH-EDIT           PIC 99.
015100           05  ETW-MM-EDIT           PIC 99.
015200
015300       01  STATUS-MAP-WORK.
015400           05  SMW-RAW-UC            PIC X(12).
015500
015600       01  WS-ONE-MSG                PIC X(40) VALUE SPACES.
015700
015800       01  COUNTERS-AND-ACCUMULATORS.
015900           05  WS-TOTAL-ROWS         PIC 9(05) COMP.
016000           05  WS-ERROR-ROWS         PIC 9(05) COMP.
016100       01  WS-ROW-COUNTERS-RAW REDEFINES COUNTERS-AND-ACCUMULATORS
016200                                 PIC X(08).
016300
016400       COPY ABENDREC.
016500
016600       LINKAGE SECTION.
016700       01  LK-IMPORT-ID              PIC 9(06).
016800       01  LK-TOTAL-ROWS             PIC 9(05).
016900       01  LK-ERROR-ROWS             PIC 9(05).
017000
017100       PROCEDURE DIVISION USING LK-IMPORT-ID, LK-TOTAL-ROWS,
017200                                 LK-ERROR-ROWS.
017300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017400           PERFORM 100-MAINLINE THRU 100-EXIT
017500                   UNTIL NO-MORE-DATA.
017600           PERFORM 999-CLEANUP THRU 999-EXIT.
017700           MOVE WS-TOTAL-ROWS TO LK-TOTAL-ROWS.
017800           MOVE WS-ERROR-ROWS TO LK-ERROR-ROWS.
017900           GOBACK.
018000
018100       000-HOUSEKEEPING.
018200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018300           DISPLAY "******** BEGIN SUBPROGRAM APTEDIT ********".
018400           MOVE 0 TO WS-TOTAL-ROWS WS-ERROR-ROWS.
018500           PERFORM 800-OPEN-FILES THRU 800-EXIT.
018600           PERFORM 900-READ-APTDATA THRU 900-EXIT.
018700       000-EXIT.
018800           EXIT.
018900
019000       100-MAINLINE.
019100           MOVE "100-MAINLINE" TO PARA-NAME.
019200           MOVE "N" TO ROW-ERROR-SW.
019300           MOVE SPACES TO WS-ONE-MSG.
019400           PERFORM 300-PARSE-ONE-ROW THRU 300-EXIT.
019500           ADD 1 TO WS-TOTAL-ROWS.
019600           IF ROW-IN-ERROR
019700               ADD 1 TO WS-ERROR-ROWS
019800               PERFORM 390-WRITE-IMPERR-REC THRU 390-EXIT
019900           ELSE
020000               PERFORM 400-WRITE-APTEDIT THRU 400-EXIT
020100           END-IF.
020200           PERFORM 900-READ-APTDATA THRU 900-EXIT.
020300       100-EXIT.
020400           EXIT.
020500
020600       300-PARSE-ONE-ROW.
020700           MOVE "300-PARSE-ONE-ROW" TO PARA-NAME.
020800           IF OP-EMR-PATIENT-ID = SPACES
020900               MOVE "PATIENT ID MISSING" TO WS-ONE-MSG
021000               SET ROW-IN-ERROR TO TRUE
021100               GO TO 300-EXIT.
021200
021300           PERFORM 310-NORMALIZE-DATE THRU 310-EXIT.
021400           IF ROW-IN-ERROR
021500               GO TO 300-EXIT.
021600
021700           PERFORM 320-NORMALIZE-TIME THRU 320-EXIT.
021800           IF ROW-IN-ERROR
021900               GO TO 300-EXIT.
022000
022100           PERFORM 330-DEFAULT-END-TIME THRU 330-EXIT.
022200           PERFORM 340-MAP-STATUS-CODE THRU 340-EXIT.
022300       300-EXIT.
022400           EXIT.
022500
022600       310-NORMALIZE-DATE.
022700           MOVE "310-NORMALIZE-DATE" TO PARA-NAME.
022800           MOVE OP-APPT-DATE TO DNW-RAW.
022900           PERFORM 315-PARSE-ONE-DATE THRU 315-EXIT.
023000           IF DNW-VALID
023100               MOVE DNW-NORM TO OP-APPT-DATE
023200           ELSE
023300               MOVE "APPOINTMENT DATE FORMAT ERROR" TO WS-ONE-MSG
023400               SET ROW-IN-ERROR TO TRUE.
023500       310-EXIT.
023600           EXIT.
023700
023800      ******************************************************************
023900      *    310-NORMALIZE-DATE SUB-ROUTINE - ACCEPTS YYYY-MM-DD,
024000      *    YYYY/MM/DD, YYYY.MM.DD, OR YYYYMMDD.  REASSEMBLES TO
024100      *    YYYY-MM-DD.  SAME FOUR FORMS INPEDIT ACCEPTS FOR THE
024200      *    CENSUS FEED, KEPT LOCAL SINCE A CALL WOULD ADD NOTHING BUT
024300      *    OVERHEAD FOR A SINGLE SUBPROGRAM.
024400      ******************************************************************
024500       315-PARSE-ONE-DATE.
024600           MOVE "N" TO DNW-VALID-SW.
024700           IF DNW-RAW(5:1) = "-" OR "/" OR "."
024800               MOVE DNW-RAW(1:4) TO DNW-YYYY
024900               MOVE DNW-RAW(6:2) TO DNW-MM
025000               MOVE DNW-RAW(9:2) TO DNW-DD
025100           ELSE
025200               IF DNW-RAW(1:8) IS NUMERIC AND DNW-RAW(9:2) = SPACES
025300                   MOVE DNW-RAW(1:4) TO DNW-YYYY
025400                   MOVE DNW-RAW(5:2) TO DNW-MM
025500                   MOVE DNW-RAW(7:2) TO DNW-DD
025600               ELSE
025700                   GO TO 315-EXIT.
025800
025900           IF DNW-YYYY IS NOT NUMERIC OR DNW-MM IS NOT NUMERIC
026000                   OR DNW-DD IS NOT NUMERIC
026100               GO TO 315-EXIT.
026200
026300           MOVE DNW-MM TO DNW-MM-NUM.
026400           MOVE DNW-DD TO DNW-DD-NUM.
026500           IF DNW-MM-NUM < 1 OR DNW-MM-NUM > 12
026600               GO TO 315-EXIT.
026700           IF DNW-DD-NUM < 1 OR DNW-DD-NUM > 31
026800               GO TO 315-EXIT.
026900
027000           STRING DNW-YYYY DELIMITED BY SIZE
027100                  "-"      DELIMITED BY SIZE
027200                  DNW-MM   DELIMITED BY SIZE
027300                  "-"      DELIMITED BY SIZE
027400                  DNW-DD   DELIMITED BY SIZE
027500                  INTO DNW-NORM.
027600           SET DNW-VALID TO TRUE.
027700       315-EXIT.
027800           EXIT.
027900
028000       320-NORMALIZE-TIME.
028100           MOVE "320-NORMALIZE-TIME" TO PARA-NAME.
028200           MOVE OP-START-TIME TO TNW-RAW.
028300           PERFORM 325-PARSE-ONE-TIME THRU 325-EXIT.
028400           IF TNW-VALID
028500               MOVE TNW-NORM TO OP-START-TIME(1:5)
028600               MOVE SPACES TO OP-START-TIME(6:3)
028700           ELSE
028800               MOVE "START TIME FORMAT ERROR" TO WS-ONE-MSG
028900               SET ROW-IN-ERROR TO TRUE.
029000       320-EXIT.
029100           EXIT.
029200
029300      ******************************************************************
029400      *    325-PARSE-ONE-TIME SUB-ROUTINE - ACCEPTS HH:MM:SS, HH:MM,
029500      *    OR HHMM.  REASSEMBLES TO HH:MM.
029600      ******************************************************************
029700       325-PARSE-ONE-TIME.
029800           MOVE "N" TO TNW-VALID-SW.
029900           IF TNW-RAW(3:1) = ":"
030000               IF TNW-RAW(1:2) IS NOT NUMERIC
030100                  OR TNW-RAW(4:2) IS NOT NUMERIC
030200                   GO TO 325-EXIT
030300               END-IF
030400               MOVE TNW-RAW(1:2) TO TNW-HH
030500               MOVE TNW-RAW(4:2) TO TNW-MM
030600           ELSE
030700               IF TNW-RAW(1:4) IS NUMERIC AND TNW-RAW(5:4) = SPACES
030800                   MOVE TNW-RAW(1:2) TO TNW-HH
030900                   MOVE TNW-RAW(3:2) TO TNW-MM
031000               ELSE
031100                   GO TO 325-EXIT.
031200
031300           IF TNW-HH > 23 OR TNW-MM > 59
031400               GO TO 325-EXIT.
031500
031600           MOVE TNW-HH TO ETW-HH-EDIT.
031700           MOVE TNW-MM TO ETW-MM-EDIT.
031800           STRING ETW-HH-EDIT DELIMITED BY SIZE
031900                  ":"         DELIMITED BY SIZE
032000                  ETW-MM-EDIT DELIMITED BY SIZE
032100                  INTO TNW-NORM.
032200           SET TNW-VALID TO TRUE.
032300       325-EXIT.
032400           EXIT.
032500
032600      ******************************************************************
032700      *    330-DEFAULT-END-TIME - IF THE SCHEDULING SYSTEM DID NOT
032800      *    SUPPLY AN END TIME, DEFAULT IT TO START + 30 MINUTES.  NO
032900      *    DAY ROLLOVER - AN HOUR OF 24 OR MORE IS CARRIED AS-IS, THE
033000      *    SAME AS THE SCHEDULING SYSTEM ITSELF DOES.  IF AN END TIME
033100      *    WAS SUPPLIED IT IS RUN THROUGH THE SAME PARSER, BUT A BAD
033200      *    END-TIME FORMAT DOES NOT FAIL THE ROW - IT IS LEFT AS GIVEN.
033300      ******************************************************************
033400       330-DEFAULT-END-TIME.
033500           MOVE "330-DEFAULT-END-TIME" TO PARA-NAME.
033600           IF OP-END-TIME = SPACES
033700               MOVE TNW-HH TO ETW-HH
033800               MOVE TNW-MM TO ETW-MM
033900               ADD 30 TO ETW-MM
034000               IF ETW-MM > 59
034100                   SUBTRACT 60 FROM ETW-MM
034200                   ADD 1 TO ETW-HH
034300               END-IF
034400               MOVE ETW-HH TO ETW-HH-EDIT
034500               MOVE ETW-MM TO ETW-MM-EDIT
034600               STRING ETW-HH-EDIT DELIMITED BY SIZE
034700                      ":"         DELIMITED BY SIZE
034800                      ETW-MM-EDIT DELIMITED BY SIZE
034900                      INTO OP-END-TIME(1:5)
035000               MOVE SPACES TO OP-END-TIME(6:3)
035100           ELSE
035200               MOVE OP-END-TIME TO TNW-RAW
035300               PERFORM 325-PARSE-ONE-TIME THRU 325-EXIT
035400               IF TNW-VALID
035500                   MOVE TNW-NORM TO OP-END-TIME(1:5)
035600                   MOVE SPACES TO OP-END-TIME(6:3)
035700               END-IF.
035800       330-EXIT.
035900           EXIT.
036000
036100      ******************************************************************
036200      *    340-MAP-STATUS-CODE - CASE-INSENSITIVE ON THE RAW VALUE.
036300      *    UNKNOWN OR BLANK MAPS TO BOOKED.
036400      ******************************************************************
036500       340-MAP-STATUS-CODE.
036600           MOVE "340-MAP-STATUS-CODE" TO PARA-NAME.
036700           MOVE OP-STATUS TO SMW-RAW-UC.
036800           INSPECT SMW-RAW-UC CONVERTING
036900               "abcdefghijklmnopqrstuvwxyz"
037000            TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037100
037200           IF SMW-RAW-UC = "예약" OR SMW-RAW-UC = "BOOKED"
037300               MOVE "BOOKED" TO OP-STATUS
037400           ELSE
037500           IF SMW-RAW-UC = "접수" OR SMW-RAW-UC = "CHECKED_IN"
037600               MOVE "CHECKED_IN" TO OP-STATUS
037700           ELSE
037800           IF SMW-RAW-UC = "완료" OR SMW-RAW-UC = "COMPLETED"
037900               MOVE "COMPLETED" TO OP-STATUS
038000           ELSE
038100           IF SMW-RAW-UC = "취소" OR SMW-RAW-UC = "CANCELLED"
038200               MOVE "CANCELLED" TO OP-STATUS
038300           ELSE
038400           IF SMW-RAW-UC = "미방문" OR SMW-RAW-UC = "NO_SHOW"
038500               MOVE "NO_SHOW" TO OP-STATUS
038600           ELSE
038700           IF SMW-RAW-UC = "변경" OR SMW-RAW-UC = "CHANGED"
038800               MOVE "CHANGED" TO OP-STATUS
038900           ELSE
039000               MOVE "BOOKED" TO OP-STATUS.
039100       340-EXIT.
039200           EXIT.
039300
039400       390-WRITE-IMPERR-REC.
039500           MOVE "390-WRITE-IMPERR-REC" TO PARA-NAME.
039600           INITIALIZE IMPORT-ERROR-REC.
039700           MOVE LK-IMPORT-ID TO ERR-IMPORT-ID.
039800           SET ERR-PARSE     TO TRUE.
039900           MOVE WS-TOTAL-ROWS TO ERR-ROW-NUMBER.
040000           MOVE WS-ONE-MSG    TO ERR-MESSAGE.
040100           WRITE PATERR-FD-REC FROM IMPORT-ERROR-REC.
040200       390-EXIT.
040300           EXIT.
040400
040500       400-WRITE-APTEDIT.
040600           MOVE "400-WRITE-APTEDIT" TO PARA-NAME.
040700           WRITE OUTPATIENT-DAILY-REC-EDIT FROM OUTPATIENT-DAILY-REC.
040800       400-EXIT.
040900           EXIT.
041000
041100       800-OPEN-FILES.
041200           MOVE "800-OPEN-FILES" TO PARA-NAME.
041300           OPEN INPUT APTDATA.
041400           OPEN OUTPUT SYSOUT, APTEDIT-FILE, PATERR.
041500       800-EXIT.
041600           EXIT.
041700
041800       850-CLOSE-FILES.
041900           MOVE "850-CLOSE-FILES" TO PARA-NAME.
042000           CLOSE APTDATA, SYSOUT, APTEDIT-FILE, PATERR.
042100       850-EXIT.
042200           EXIT.
042300
042400       900-READ-APTDATA.
042500           READ APTDATA INTO OUTPATIENT-DAILY-REC
042600               AT END MOVE "N" TO MORE-DATA-SW
042700               GO TO 900-EXIT
042800           END-READ.
042900       900-EXIT.
043000           EXIT.
043100
043200       999-CLEANUP.
043300           MOVE "999-CLEANUP" TO PARA-NAME.
043400           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043500           DISPLAY "** ROWS READ  ** " WS-TOTAL-ROWS.
043600           DISPLAY "** ROWS ERROR ** " WS-ERROR-ROWS.
043700           DISPLAY "** COUNTER BYTES (SUPPORT TRACE) ** "
043800                   WS-ROW-COUNTERS-RAW.
043900           DISPLAY "******** NORMAL END OF SUBPROGRAM APTEDIT ********".
044000       999-EXIT.
044100           EXIT.
044200
044300       1000-ABEND-RTN.
044400           WRITE SYSOUT-REC FROM ABEND-REC.
044500           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044600           DISPLAY "*** ABNORMAL END - APTEDIT ***" UPON CONSOLE.
044700           DIVIDE ZERO-VAL INTO ONE-VAL.
