000100      ******************************************************************
000200      * CONFLICT --  PATIENT IDENTITY CONFLICT RECORD, AWAITS MANUAL   *
000300      *              RESOLUTION BY MEDICAL RECORDS STAFF               *
000400      ******************************************************************
000500       01  IDENTITY-CONFLICT-REC.
000600           05  CFL-IMPORT-ID           PIC 9(06).
000700           05  CFL-EMR-PATIENT-ID      PIC X(10).
000800           05  CFL-OLD-NAME            PIC X(30).
000900           05  CFL-OLD-DOB             PIC X(10).
001000           05  CFL-OLD-SEX             PIC X(01).
001100           05  CFL-NEW-NAME            PIC X(30).
001200           05  CFL-NEW-DOB             PIC X(10).
001300           05  CFL-NEW-SEX             PIC X(01).
001400           05  CFL-STATUS              PIC X(08).
001500               88  CFL-OPEN            VALUE "OPEN".
001600           05  FILLER                  PIC X(22).
