000100      ******************************************************************
000200      * APPTDLY  --  OUTPATIENT APPOINTMENT DAILY EXTRACT RECORD       *
000300      *              ONE ROW PER SCHEDULED OUTPATIENT VISIT ON THE     *
000400      *              EMR APPOINTMENT-SCHEDULE EXPORT JOB               *
000500      ******************************************************************
000600       01  OUTPATIENT-DAILY-REC.
000700           05  OP-EMR-PATIENT-ID       PIC X(10).
000800           05  OP-PATIENT-NAME         PIC X(30).
000900           05  OP-APPT-DATE            PIC X(10).
001000           05  OP-APPT-DATE-R REDEFINES OP-APPT-DATE.
001100               10  OP-APPT-YYYY        PIC X(04).
001200               10  FILLER              PIC X(01).
001300               10  OP-APPT-MM          PIC X(02).
001400               10  FILLER              PIC X(01).
001500               10  OP-APPT-DD          PIC X(02).
001600           05  OP-START-TIME           PIC X(08).
001700           05  OP-START-TIME-R REDEFINES OP-START-TIME.
001800               10  OP-START-HH         PIC X(02).
001900               10  FILLER              PIC X(01).
002000               10  OP-START-MI         PIC X(02).
002100               10  FILLER              PIC X(03).
002200           05  OP-END-TIME             PIC X(08).
002300           05  OP-DOCTOR-NAME          PIC X(20).
002400           05  OP-EMR-DOCTOR-ID        PIC X(10).
002500           05  OP-CLINIC-ROOM-NAME     PIC X(15).
002600           05  OP-STATUS               PIC X(12).
002700           05  OP-EMR-APPT-ID          PIC X(12).
002800           05  OP-NOTES                PIC X(45).
