000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  APTUPDT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 01/01/08.
000600       DATE-COMPILED. 01/01/08.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS SUBPROGRAM MERGES THE GOOD ROWS APTEDIT WROTE
001300      *          INTO THE PATIENT, DOCTOR, AND APPOINTMENT MASTERS.
001400      *          CALLED ONCE PER MANIFEST ENTRY BY OUTDRVR, AFTER
001500      *          APTEDIT, AND ONLY WHEN APTEDIT PASSED AT LEAST ONE
001600      *          GOOD ROW.
001700      *
001800      *          PATIENTS AND DOCTORS ARE RESOLVED-OR-CREATED AS A
001900      *          SIDE EFFECT OF POSTING THE APPOINTMENT - THE COUNTERS
002000      *          RETURNED TO OUTDRVR REFLECT THE APPOINTMENT'S OWN
002100      *          FATE ONLY (CREATED/UPDATED/CONFLICTS/SKIPPED).  AN
002200      *          EMR-SIDE CHANGE TO AN APPOINTMENT LAST TOUCHED BY THE
002300      *          SCHEDULING DESK (SOURCE INTERNAL) IS NEVER APPLIED -
002400      *          IT ONLY RAISES THE CONFLICT FLAG FOR THE DESK TO SEE.
002500      *
002600      ******************************************************************
002700      *CHANGE LOG.
002800      *
002900      * 01/01/08  JS   0000  ORIGINAL PROGRAM (AS TRMTUPDT).
003000      * 03/14/09  JS   0431  CHG# HD-2009-011 - RECAST AS CALLABLE
003100      *                      SUBPROGRAM APTUPDT FOR THE APPOINTMENT
003200      *                      SCHEDULE FEED.
003300      * 06/02/09  TGD  0438  ADDED DOCTOR-MASTER RESOLVE-OR-CREATE AND
003400      *                      THE DOC-NAME ALTERNATE INDEX.
003500      * 09/21/09  TGD  0441  ADDED THE INTERNAL-SOURCE CONFLICT CHECK -
003600      *                      SCHEDULING DESK COMPLAINED THE NIGHTLY
003700      *                      FEED WAS STOMPING ON SAME-DAY DESK EDITS.
003800      * 11/04/98  JS   0442  Y2K REMEDIATION - ALL DATES ALREADY CARRY
003900      *                      A 4-DIGIT YEAR, NO CHANGE MADE.
004000      * 01/06/99  JS   0443  Y2K SIGN-OFF RETEST - NO FURTHER CHANGE.
004100      * 04/09/03  AK   0447  CHG# HD-2003-019 - CONFLICT-REC NOW CARRIES
004200      *                      THE IMPORT-ID IT WAS RAISED UNDER.
004300      ******************************************************************
004400
004500               INPUT FILE (GOOD ROWS) -   DDS0001.APTEDIT
004600
004700               VSAM MASTER FILES      -   DDS0001.PATMSTR
004800                                           DDS0001.DOCMSTR
004900                                           DDS0001.ROOMREF
005000                                           DDS0001.APTMSTR
005100
005200               DUMP FILE              -   SYSOUT
005300
005400      ******************************************************************
005500       ENVIRONMENT DIVISION.
005600       CONFIGURATION SECTION.
005700       SOURCE-COMPUTER. IBM-390.
005800       OBJECT-COMPUTER. IBM-390.
005900       SPECIAL-NAMES.
006000           C01 IS TOP-OF-FORM.
006100       INPUT-OUTPUT SECTION.
006200       FILE-CONTROL.
006300           SELECT SYSOUT
006400           ASSIGN TO UT-S-SYSOUT
006500             ORGANIZATION IS SEQUENTIAL.
006600
006700           SELECT APTEDIT-FILE
006800           ASSIGN TO UT-S-APTEDIT
006900             ACCESS MODE IS SEQUENTIAL
007000             FILE STATUS IS OFCODE.
007100
007200           SELECT PATMSTR
007300                  ASSIGN       TO PATMSTR
007400                  ORGANIZATION IS INDEXED
007500                  ACCESS MODE  IS RANDOM
007600                  RECORD KEY   IS PATIENT-KEY
007700                  FILE STATUS  IS PATMSTR-STATUS.
007800
007900           SELECT DOCMSTR
008000                  ASSIGN       TO DOCMSTR
008100                  ORGANIZATION IS INDEXED
008200                  ACCESS MODE  IS DYNAMIC
008300                  RECORD KEY   IS DOCTOR-KEY
008400                  ALTERNATE RECORD KEY IS DOC-NAME-KEY WITH DUPLICATES
008500                  FILE STATUS  IS DOCMSTR-STATUS.
008600
008700           SELECT ROOMREF
008800                  ASSIGN       TO ROOMREF
008900                  ORGANIZATION IS INDEXED
009000                  ACCESS MODE  IS RANDOM
009100                  RECORD KEY   IS ROOM-KEY
009200                  FILE STATUS  IS ROOMREF-STATUS.
009300
009400           SELECT APTMSTR
009500                  ASSIGN       TO APTMSTR
009600                  ORGANIZATION IS INDEXED
009700                  ACCESS MODE  IS RANDOM
009800                  RECORD KEY   IS APPT-KEY
009900                  FILE STATUS  IS APTMSTR-STATUS.
010000
010100       DATA DIVISION.
010200       FILE SECTION.
010300       FD  SYSOUT
010400           RECORDING MODE IS F
010500           LABEL RECORDS ARE STANDARD
010600           RECORD CONTAINS 130 CHARACTERS
010700           BLOCK CONTAINS 0 RECORDS
010800           DATA RECORD IS SYSOUT-REC.
010900       01  SYSOUT-REC  PIC X(130).
011000
011100       FD  APTEDIT-FILE
011200           RECORDING MODE IS F
011300           LABEL RECORDS ARE STANDARD
011400           RECORD CONTAINS 180 CHARACTERS
011500           BLOCK CONTAINS 0 RECORDS
011600           DATA RECORD IS OUTPATIENT-DAILY-REC-DATA.
011700       01  OUTPATIENT-DAILY-REC-DATA PIC X(180).
011800
011900       FD  PATMSTR
012000           RECORD CONTAINS 73 CHARACTERS
012100           DATA RECORD IS PATIENT-MASTER-REC.
012200       01  PATMSTR-FD-REC.
012300           05  PATIENT-KEY             PIC X(10).
012400           05  FILLER                  PIC X(63).
012500
012600       FD  DOCMSTR
012700           RECORD CONTAINS 38 CHARACTERS
012800           DATA RECORD IS DOCTOR-MASTER-REC.
012900       01  DOCMSTR-FD-REC.
013000           05  DOCTOR-KEY              PIC X(10).
013100           05  DOC-NAME-KEY            PIC X(20).
013200           05  FILLER                  PIC X(08).
013300
013400       FD  ROOMREF
013500           RECORD CONTAINS 22 CHARACTERS
013600           DATA RECORD IS CLINIC-ROOM-REC.
013700       01  ROOMREF-FD-REC.
013800           05  ROOM-KEY                PIC X(15).
013900           05  FILLER                  PIC X(07).
014000
014100       FD  APTMSTR
014200           RECORD CONTAINS 137 CHARACTERS
014300           DATA RECORD IS APPT-MASTER-REC.
014400       01  APTMSTR-FD-REC.
014500           05  APPT-KEY                PIC X(12).
014600           05  FILLER                  PIC X(125).
014700
014800       WORKING-STORAGE SECTION.
014900
015200       01  FILE-STATUS-CODES.
015300           05  OFCODE                  PIC X(2).
015400               88 CODE-WRITE    VALUE SPACES.
015500           05  PATMSTR-STATUS          PIC X(2).
015600               88 RECORD-FOUND         VALUE "00".
015700               88 KEY-NOT-FOUND        VALUE "23".
015800           05  DOCMSTR-STATUS          PIC X(2).
015900               88 DOC-RECORD-FOUND     VALUE "00".
016000               88 DOC-KEY-NOT-FOUND    VALUE "23".
016100           05  ROOMREF-STATUS          PIC X(2).
016200               88 ROOM-RECORD-FOUND    VALUE "00".
016300               88 ROOM-KEY-NOT-FOUND   VALUE "23".
016400           05  APTMSTR-STATUS          PIC X(2).
016500               88 APPT-RECORD-FOUND    VALUE "00".
016600               88 APPT-KEY-NOT-FOUND   VALUE "23".
016700               88 APPT-DUP-KEY         VALUE "22".
016800
016900       COPY APPTDLY.
017000       COPY PATMSTR.
017100       COPY DOCMSTR.
017200       COPY ROOMREF.
017300       COPY APTMSTR.
017400
017500       01  MORE-DATA-SW                PIC X(01) VALUE "Y".
017600           88 NO-MORE-DATA VALUE "N".
017700
017800       01  RESOLVE-SWITCHES.
017900           05  DOCTOR-RESOLVED-SW      PIC X(01) VALUE "N".
018000               88 DOCTOR-RESOLVED      VALUE "Y".
018100           05  APPT-FOUND-SW           PIC X(01) VALUE "N".
018200               88 APPT-FOUND           VALUE "Y".
018300           05  APPT-CHANGED-SW         PIC X(01) VALUE "N".
018400               88 APPT-CHANGED         VALUE "Y".
018500
018600       01  ID-ASSIGN-WORK.
018700           05  WS-NEXT-DOC-ID          PIC 9(05) COMP.
018800
018900       01  TIMESTAMP-WORK.
019000           05  TSW-NEW-START           PIC X(16).
019100           05  TSW-NEW-END             PIC X(16).
019200
019300       01  COUNTERS-AND-ACCUMULATORS.
019400           05  WS-CREATED              PIC 9(05) COMP.
019500           05  WS-UPDATED              PIC 9(05) COMP.
019600           05  WS-CONFLICTS            PIC 9(05) COMP.
019700           05  WS-SKIPPED              PIC 9(05) COMP.
019800
019900       COPY ABENDREC.
020000
020100       LINKAGE SECTION.
020200       01  LK-IMPORT-ID                PIC 9(06).
020300       01  LK-CREATED                  PIC 9(05).
020400       01  LK-UPDATED                  PIC 9(05).
020500       01  LK-CONFLICTS                PIC 9(05).
020600       01  LK-SKIPPED                  PIC 9(05).
020700
020800       PROCEDURE DIVISION USING LK-IMPORT-ID, LK-CREATED,
020900                                 LK-UPDATED, LK-CONFLICTS, LK-SKIPPED.
021000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021100           PERFORM 100-MAINLINE THRU 100-EXIT
021200                   UNTIL NO-MORE-DATA.
021300           PERFORM 999-CLEANUP THRU 999-EXIT.
021400           MOVE WS-CREATED   TO LK-CREATED.
021500           MOVE WS-UPDATED   TO LK-UPDATED.
021600           MOVE WS-CONFLICTS TO LK-CONFLICTS.
021700           MOVE WS-SKIPPED   TO LK-SKIPPED.
021800           GOBACK.
021900
022000       000-HOUSEKEEPING.
022100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022200           DISPLAY "******** BEGIN SUBPROGRAM APTUPDT ********".
022300           MOVE 0 TO WS-CREATED WS-UPDATED WS-CONFLICTS WS-SKIPPED.
022400           PERFORM 800-OPEN-FILES THRU 800-EXIT.
022500           PERFORM 810-FIND-NEXT-DOC-ID THRU 810-EXIT.
022600           PERFORM 900-READ-APTEDIT THRU 900-EXIT.
022700       000-EXIT.
022800           EXIT.
022900
023000       100-MAINLINE.
023100           MOVE "100-MAINLINE" TO PARA-NAME.
023200           MOVE "N" TO APPT-FOUND-SW.
023300           MOVE "N" TO APPT-CHANGED-SW.
023400
023500           PERFORM 310-RESOLVE-PATIENT THRU 310-EXIT.
023600           PERFORM 320-RESOLVE-DOCTOR THRU 320-EXIT.
023700           IF NOT DOCTOR-RESOLVED
023800               ADD 1 TO WS-SKIPPED
023900               GO TO 100-NEXT-ROW.
024000
024100           PERFORM 330-RESOLVE-ROOM THRU 330-EXIT.
024200           PERFORM 340-COMPOSE-TIMESTAMPS THRU 340-EXIT.
024300
024400           IF OP-EMR-APPT-ID NOT = SPACES
024500               PERFORM 350-MATCH-EXISTING-APPT THRU 350-EXIT.
024600
024700           IF APPT-FOUND
024800               PERFORM 360-APPLY-APPT-CHANGE THRU 360-EXIT
024900           ELSE
025000               PERFORM 370-CREATE-APPOINTMENT THRU 370-EXIT
025100           END-IF.
025200
025300       100-NEXT-ROW.
025400           PERFORM 900-READ-APTEDIT THRU 900-EXIT.
025500       100-EXIT.
025600           EXIT.
025700
025800       310-RESOLVE-PATIENT.
025900           MOVE "310-RESOLVE-PATIENT" TO PARA-NAME.
026000           MOVE OP-EMR-PATIENT-ID TO PATIENT-KEY.
026100           READ PATMSTR INTO PATIENT-MASTER-REC
026200               INVALID KEY CONTINUE
026300           END-READ.
026400           IF KEY-NOT-FOUND
026500               INITIALIZE PATIENT-MASTER-REC
026600               MOVE OP-EMR-PATIENT-ID TO PAT-EMR-PATIENT-ID
026700               MOVE OP-PATIENT-NAME   TO PAT-NAME
026800               MOVE "1900-01-01"      TO PAT-DOB
026900               MOVE "M"               TO PAT-SEX
027000               MOVE "ACTIVE"          TO PAT-STATUS
027100               WRITE PATMSTR-FD-REC FROM PATIENT-MASTER-REC
027200                   INVALID KEY
027300                       MOVE "** PROBLEM WRITING PATMSTR" TO ABEND-REASON
027400                       MOVE PATMSTR-STATUS TO EXPECTED-VAL
027500                       GO TO 1000-ABEND-RTN
027600               END-WRITE
027700           ELSE
027800           IF NOT RECORD-FOUND
027900               MOVE "** PROBLEM READING PATMSTR" TO ABEND-REASON
028000               MOVE PATMSTR-STATUS TO EXPECTED-VAL
028100               GO TO 1000-ABEND-RTN
028200           END-IF.
028300       310-EXIT.
028400           EXIT.
028500
028600       320-RESOLVE-DOCTOR.
028700           MOVE "320-RESOLVE-DOCTOR" TO PARA-NAME.
028800           MOVE "N" TO DOCTOR-RESOLVED-SW.
028900
029000           IF OP-EMR-DOCTOR-ID NOT = SPACES
029100               MOVE OP-EMR-DOCTOR-ID TO DOCTOR-KEY
029200               READ DOCMSTR INTO DOCTOR-MASTER-REC
029300                   KEY IS DOCTOR-KEY
029400                   INVALID KEY CONTINUE
029500               END-READ
029600               IF DOC-RECORD-FOUND
029700                   SET DOCTOR-RESOLVED TO TRUE
029800                   GO TO 320-EXIT.
029900
030000           IF OP-DOCTOR-NAME = SPACES
030100               GO TO 320-EXIT.
030200
030300           MOVE OP-DOCTOR-NAME TO DOC-NAME-KEY
030400           READ DOCMSTR INTO DOCTOR-MASTER-REC
030500               KEY IS DOC-NAME-KEY
030600               INVALID KEY CONTINUE
030700           END-READ.
030800           IF DOC-RECORD-FOUND
030900               SET DOCTOR-RESOLVED TO TRUE
031000               GO TO 320-EXIT.
031100
031200           ADD 1 TO WS-NEXT-DOC-ID.
031300           INITIALIZE DOCTOR-MASTER-REC.
031400           MOVE WS-NEXT-DOC-ID    TO DOC-ID.
031500           MOVE OP-DOCTOR-NAME    TO DOC-NAME.
031600           MOVE OP-EMR-DOCTOR-ID  TO DOC-EMR-DOCTOR-ID.
031700           MOVE "Y"               TO DOC-ACTIVE-FLAG.
031800           WRITE DOCMSTR-FD-REC FROM DOCTOR-MASTER-REC
031900               INVALID KEY
032000                   MOVE "** PROBLEM WRITING DOCMSTR" TO ABEND-REASON
032100                   MOVE DOCMSTR-STATUS TO EXPECTED-VAL
032200                   GO TO 1000-ABEND-RTN
032300           END-WRITE.
032400           SET DOCTOR-RESOLVED TO TRUE.
032500       320-EXIT.
032600           EXIT.
032700
032800       330-RESOLVE-ROOM.
032900           MOVE "330-RESOLVE-ROOM" TO PARA-NAME.
033000           MOVE 0 TO ROOM-ID.
033100           IF OP-CLINIC-ROOM-NAME NOT = SPACES
033200               MOVE OP-CLINIC-ROOM-NAME TO ROOM-KEY
033300               READ ROOMREF INTO CLINIC-ROOM-REC
033400                   INVALID KEY
033500                       MOVE 0 TO ROOM-ID
033600               END-READ.
033700       330-EXIT.
033800           EXIT.
033900
034000       340-COMPOSE-TIMESTAMPS.
034100           MOVE "340-COMPOSE-TIMESTAMPS" TO PARA-NAME.
034200           STRING OP-APPT-DATE  DELIMITED BY SIZE
034300                  " "           DELIMITED BY SIZE
034400                  OP-START-TIME(1:5) DELIMITED BY SIZE
034500                  INTO TSW-NEW-START.
034600           STRING OP-APPT-DATE  DELIMITED BY SIZE
034700                  " "           DELIMITED BY SIZE
034800                  OP-END-TIME(1:5) DELIMITED BY SIZE
034900                  INTO TSW-NEW-END.
035000       340-EXIT.
035100           EXIT.
035200
035300       350-MATCH-EXISTING-APPT.
035400           MOVE "350-MATCH-EXISTING-APPT" TO PARA-NAME.
035500           MOVE OP-EMR-APPT-ID TO APPT-KEY.
035600           READ APTMSTR INTO APPT-MASTER-REC
035700               INVALID KEY CONTINUE
035800           END-READ.
035900           IF APPT-RECORD-FOUND
036000               SET APPT-FOUND TO TRUE.
036100       350-EXIT.
036200           EXIT.
036300
036400       360-APPLY-APPT-CHANGE.
036500           MOVE "360-APPLY-APPT-CHANGE" TO PARA-NAME.
036600           MOVE "N" TO APPT-CHANGED-SW.
036700           IF APT-START-AT NOT = TSW-NEW-START
036800               OR APT-END-AT NOT = TSW-NEW-END
036900               OR APT-DOCTOR-ID NOT = DOC-ID
037000               OR APT-STATUS NOT = OP-STATUS
037100               SET APPT-CHANGED TO TRUE.
037200
037300           IF NOT APPT-CHANGED
037400               ADD 1 TO WS-SKIPPED
037500               GO TO 360-EXIT.
037600
037700           IF APT-SRC-INTERNAL
037800               SET APT-IN-CONFLICT TO TRUE
037900               ADD 1 TO APT-VERSION
038000               REWRITE APTMSTR-FD-REC FROM APPT-MASTER-REC
038100                   INVALID KEY
038200                       MOVE "** PROBLEM REWRITING APTMSTR"
038300                           TO ABEND-REASON
038400                       MOVE APTMSTR-STATUS TO EXPECTED-VAL
038500                       GO TO 1000-ABEND-RTN
038600               END-REWRITE
038700               ADD 1 TO WS-CONFLICTS
038800           ELSE
038900               MOVE TSW-NEW-START     TO APT-START-AT
039000               MOVE TSW-NEW-END       TO APT-END-AT
039100               MOVE DOC-ID            TO APT-DOCTOR-ID
039200               MOVE ROOM-ID           TO APT-ROOM-ID
039300               MOVE OP-STATUS         TO APT-STATUS
039400               MOVE OP-NOTES          TO APT-NOTES
039500               SET APT-SRC-EMR        TO TRUE
039600               ADD 1 TO APT-VERSION
039700               REWRITE APTMSTR-FD-REC FROM APPT-MASTER-REC
039800                   INVALID KEY
039900                       MOVE "** PROBLEM REWRITING APTMSTR"
040000                           TO ABEND-REASON
040100                       MOVE APTMSTR-STATUS TO EXPECTED-VAL
040200                       GO TO 1000-ABEND-RTN
040300               END-REWRITE
040400               ADD 1 TO WS-UPDATED.
040500       360-EXIT.
040600           EXIT.
040700
040800       370-CREATE-APPOINTMENT.
040900           MOVE "370-CREATE-APPOINTMENT" TO PARA-NAME.
041000           INITIALIZE APPT-MASTER-REC.
041050           MOVE "N"               TO APT-CONFLICT-FLAG.
041100           MOVE OP-EMR-APPT-ID    TO APT-EMR-APPT-ID.
041200           MOVE OP-EMR-PATIENT-ID TO APT-EMR-PATIENT-ID.
041300           MOVE DOC-ID            TO APT-DOCTOR-ID.
041400           MOVE ROOM-ID           TO APT-ROOM-ID.
041500           MOVE TSW-NEW-START     TO APT-START-AT.
041600           MOVE TSW-NEW-END       TO APT-END-AT.
041700           MOVE OP-STATUS         TO APT-STATUS.
041800           SET APT-SRC-EMR        TO TRUE.
041900           MOVE 0                 TO APT-VERSION.
042000           MOVE OP-NOTES          TO APT-NOTES.
042100           WRITE APTMSTR-FD-REC FROM APPT-MASTER-REC
042200               INVALID KEY
042300      ****** A BLANK EMR-APPT-ID IS INSERT-ONLY, AND A COLLIDING KEY
042400      ****** HERE MEANS THIS ROW'S KEY ALREADY LANDED ON A PRIOR
042500      ****** ROW OF THE SAME FILE - TREAT IT AS SKIPPED, NOT A DUMP.
042600                   ADD 1 TO WS-SKIPPED
042700                   GO TO 370-EXIT
042800           END-WRITE.
042900           ADD 1 TO WS-CREATED.
043000       370-EXIT.
043100           EXIT.
043200
043300       800-OPEN-FILES.
043400           MOVE "800-OPEN-FILES" TO PARA-NAME.
043500           OPEN INPUT APTEDIT-FILE.
043600           OPEN OUTPUT SYSOUT.
043700           OPEN I-O PATMSTR, DOCMSTR, APTMSTR.
043800           OPEN INPUT ROOMREF.
043900       800-EXIT.
044000           EXIT.
044100
044200       810-FIND-NEXT-DOC-ID.
044300           MOVE "810-FIND-NEXT-DOC-ID" TO PARA-NAME.
044400           MOVE 0 TO WS-NEXT-DOC-ID.
044500           MOVE LOW-VALUES TO DOCTOR-KEY.
044600           START DOCMSTR KEY IS NOT LESS THAN DOCTOR-KEY
044700               INVALID KEY GO TO 810-EXIT.
044800       810-READ-LOOP.
044900           READ DOCMSTR NEXT INTO DOCTOR-MASTER-REC
045000               AT END GO TO 810-EXIT
045100           END-READ.
045200           IF DOC-ID > WS-NEXT-DOC-ID
045300               MOVE DOC-ID TO WS-NEXT-DOC-ID.
045400           GO TO 810-READ-LOOP.
045500       810-EXIT.
045600           EXIT.
045700
045800       850-CLOSE-FILES.
045900           MOVE "850-CLOSE-FILES" TO PARA-NAME.
046000           CLOSE APTEDIT-FILE, SYSOUT, PATMSTR, DOCMSTR,
046100                 ROOMREF, APTMSTR.
046200       850-EXIT.
046300           EXIT.
046400
046500       900-READ-APTEDIT.
046600           READ APTEDIT-FILE INTO OUTPATIENT-DAILY-REC
046700               AT END MOVE "N" TO MORE-DATA-SW
046800               GO TO 900-EXIT
046900           END-READ.
047000       900-EXIT.
047100           EXIT.
047200
047300       999-CLEANUP.
047400           MOVE "999-CLEANUP" TO PARA-NAME.
047500           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047600           DISPLAY "** CREATED   ** " WS-CREATED.
047700           DISPLAY "** UPDATED   ** " WS-UPDATED.
047800           DISPLAY "** CONFLICTS ** " WS-CONFLICTS.
047900           DISPLAY "** SKIPPED   ** " WS-SKIPPED.
048000           DISPLAY "******** NORMAL END OF SUBPROGRAM APTUPDT ********".
048100       999-EXIT.
048200           EXIT.
048300
048400       1000-ABEND-RTN.
048500           WRITE SYSOUT-REC FROM ABEND-REC.
048600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048700           DISPLAY "*** ABNORMAL END - APTUPDT ***" UPON CONSOLE.
048800           DIVIDE ZERO-VAL INTO ONE-VAL.
