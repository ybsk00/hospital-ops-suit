000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  INPEDIT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 01/23/88.
000600       DATE-COMPILED. 01/23/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS SUBPROGRAM EDITS ONE INPATIENT CENSUS FILE FOR
001300      *          THE CALLING DRIVER (INPDRVR).  IT IS CALLED ONCE PER
001400      *          MANIFEST ENTRY, WITH THE PATDATA DD RE-POINTED TO THE
001500      *          FILE IN QUESTION BY THE CALLER BEFORE THE CALL.
001600      *
001700      *          IT CONTAINS A SINGLE RECORD FOR EVERY IN-PATIENT ON
001800      *          THE EMR CENSUS EXPORT.  EACH ROW IS NORMALIZED (DATES,
001900      *          SEX CODE, PHONE) AND VALIDATED (IN-FILE DUPLICATE
002000      *          EMR-ID, AGE RANGE, ADMIT-DATE HORIZON, DISCHARGE
002100      *          ORDER, SEX WHITELIST).  GOOD ROWS GO TO PATEDIT, BAD
002200      *          ROWS TO PATERR WITH A SEMICOLON-JOINED MESSAGE LIST.
002300      *
002400      *          UNLIKE THE ORIGINAL DALYEDIT THIS VERSION CARRIES NO
002500      *          TRAILER-RECORD BALANCING - THE CENSUS FEED HAS NO
002600      *          TRAILER ROW, SO PLAIN AT-END DETECTS END OF FILE.
002700      *
002800      ******************************************************************
002900      *CHANGE LOG.
003000      *
003100      * 01/23/88  JS   0000  ORIGINAL PROGRAM (AS DALYEDIT).
003200      * 02/12/92  TGD  0019  BALANCING LOGIC ADDED TO DALYEDIT - SEE
003300      *                      RETIRED PROGRAM HISTORY.
003400      * 03/14/89  JS   0281  CHG# HD-1989-004 - RECAST AS CALLABLE
003500      *                      SUBPROGRAM INPEDIT FOR THE NEW EMR FEED.
003600      *                      TRAILER-BALANCING LOGIC REMOVED, FIELD
003700      *                      EDITS REPLACED WITH EMR CENSUS RULES.
003800      * 05/02/89  JS   0284  ADDED DOB/ADMIT-DATE MULTI-FORMAT PARSE.
003900      * 06/19/89  TGD  0287  ADDED SEX-CODE MAPPING TABLE.
004000      * 08/30/89  AK   0291  ADDED IN-FILE DUPLICATE EMR-ID CHECK VIA
004100      *                      SEARCHED WORKING-STORAGE TABLE.
004200      * 11/14/89  JS   0296  ADDED AGE-RANGE AND ADMIT-HORIZON EDITS.
004300      * 02/08/90  TGD  0302  ADDED DISCHARGE-BEFORE-ADMIT EDIT.
004400      * 07/19/90  JS   0311  PHONE NORMALIZATION NOW STRIPS HYPHENS
004500      *                      INSTEAD OF VALIDATING FORMAT.
004600      * 11/04/98  JS   0349  Y2K REMEDIATION - CENTURY WINDOW APPLIED
004700      *                      TO ACCEPT WS-DATE FROM DATE BEFORE AGE
004800      *                      AND HORIZON CALCULATIONS.
004900      * 01/06/99  JS   0350  Y2K SIGN-OFF RETEST - NO FURTHER CHANGE.
005000      * 06/17/00  TGD  0361  CHG# HD-2000-118 - ERROR MESSAGES ALIGNED
005100      *                      WITH NEW OPERATOR RUNBOOK WORDING.
005200      * 04/09/03  AK   0372  CHG# HD-2003-019 - IMPERR-REC NOW CARRIES
005300      *                      THE IMPORT-ID SO PATERR ROWS TIE BACK TO
005400      *                      THE IMPAUDIT ENTRY FOR THE RUN.
005500      ******************************************************************
005600
005700               INPUT FILE              -   DDS0001.PATDATA
005800
005900               OUTPUT FILE (GOOD ROWS) -   DDS0001.PATEDIT
006000
006100               OUTPUT FILE (ERRORS)    -   DDS0001.PATERR
006200
006300               DUMP FILE               -   SYSOUT
006400
006500      ******************************************************************
006600       ENVIRONMENT DIVISION.
006700       CONFIGURATION SECTION.
006800       SOURCE-COMPUTER. IBM-390.
006900       OBJECT-COMPUTER. IBM-390.
007000       SPECIAL-NAMES.
007100           C01 IS TOP-OF-FORM.
007200       INPUT-OUTPUT SECTION.
007300       FILE-CONTROL.
007400           SELECT SYSOUT
007500           ASSIGN TO UT-S-SYSOUT
007600             ORGANIZATION IS SEQUENTIAL.
007700
007800           SELECT PATDATA
007900           ASSIGN TO UT-S-PATDATA
008000             ACCESS MODE IS SEQUENTIAL
008100             FILE STATUS IS OFCODE.
008200
008300           SELECT PATEDIT
008400           ASSIGN TO UT-S-PATEDIT
008500             ACCESS MODE IS SEQUENTIAL
008600             FILE STATUS IS OFCODE.
008700
008800           SELECT PATERR
008900           ASSIGN TO UT-S-PATERR
009000             ACCESS MODE IS SEQUENTIAL
009100             FILE STATUS IS OFCODE.
009200
009300       DATA DIVISION.
009400       FILE SECTION.
009500       FD  SYSOUT
009600           RECORDING MODE IS F
009700           LABEL RECORDS ARE STANDARD
009800           RECORD CONTAINS 130 CHARACTERS
009900           BLOCK CONTAINS 0 RECORDS
010000           DATA RECORD IS SYSOUT-REC.
010100       01  SYSOUT-REC  PIC X(130).
010200
010300      ****** THIS FILE IS PASSED IN FROM THE EMR CENSUS EXPORT JOB
010400      ****** IT CARRIES ONE ROW PER IN-PATIENT, NO TRAILER RECORD
010500       FD  PATDATA
010600           RECORDING MODE IS F
010700           LABEL RECORDS ARE STANDARD
010800           RECORD CONTAINS 220 CHARACTERS
010900           BLOCK CONTAINS 0 RECORDS
011000           DATA RECORD IS INPATIENT-DAILY-REC-DATA.
011100       01  INPATIENT-DAILY-REC-DATA PIC X(220).
011200
011300      ****** GOOD ROWS - NORMALIZED, VALIDATED, READY FOR INPUPDT
011400       FD  PATEDIT
011500           RECORDING MODE IS F
011600           LABEL RECORDS ARE STANDARD
011700           BLOCK CONTAINS 0 RECORDS
011800           RECORD CONTAINS 220 CHARACTERS
011900           DATA RECORD IS INPATIENT-DAILY-REC-EDIT.
012000       01  INPATIENT-DAILY-REC-EDIT PIC X(220).
012100
012200      ****** SHOP-STANDARD IMPORT-ERROR LOG, SHARED WITH APTEDIT
012300       FD  PATERR
012400           RECORDING MODE IS F
012500           LABEL RECORDS ARE STANDARD
012600           RECORD CONTAINS 147 CHARACTERS
012700           BLOCK CONTAINS 0 RECORDS
012800           DATA RECORD IS PATERR-FD-REC.
012900       01  PATERR-FD-REC               PIC X(147).
013000
013100       WORKING-STORAGE SECTION.
013200
013300       01  FILE-STATUS-CODES.
013400           05  OFCODE                  PIC X(2).
013500               88 CODE-WRITE    VALUE SPACES.
013600
013700       COPY PATDALY.
013800       COPY IMPERR.
013900
014000       01  MORE-DATA-SW                PIC X(01) VALUE "Y".
014100           88 NO-MORE-DATA VALUE "N".
014200
014300       01  DATE-NORM-WORK.
014400           05  DNW-RAW                 PIC X(10).
014500           05  DNW-NORM                PIC X(10).
014600           05  DNW-VALID-SW            PIC X(01).
014700               88  DNW-VALID           VALUE "Y".
014800           05  DNW-YYYY                PIC X(04).
014900           05  DNW-MM                  PIC X(02).
015000           05  DNW-DD                  PIC X(02).
015100           05  DNW-MM-NUM              PIC 9(02).
015200           05  DNW-DD-NUM              PIC 9(02).
015300
015400       01  PHONE-NORM-WORK.
015500           05  PNW-IN                  PIC X(14).
015600           05  PNW-OUT                 PIC X(14).
015700           05  PNW-IN-IDX              PIC 9(02) COMP.
015800           05  PNW-OUT-IDX             PIC 9(02) COMP.
015900
016000       01  ERR-MSG-BUILD.
016100           05  EMB-BUFFER              PIC X(120) VALUE SPACES.
016200           05  EMB-TEMP                PIC X(120) VALUE SPACES.
016300           05  EMB-HAS-ANY-SW          PIC X(01)  VALUE "N".
016400               88  EMB-HAS-ANY         VALUE "Y".
016500
016600       01  DAYS-BEFORE-MONTH-VALUES.
016700           05  FILLER                  PIC 9(03) VALUE 000.
016800           05  FILLER                  PIC 9(03) VALUE 031.
016900           05  FILLER                  PIC 9(03) VALUE 059.
017000           05  FILLER                  PIC 9(03) VALUE 090.
017100           05  FILLER                  PIC 9(03) VALUE 120.
017200           05  FILLER                  PIC 9(03) VALUE 151.
017300           05  FILLER                  PIC 9(03) VALUE 181.
017400           05  FILLER                  PIC 9(03) VALUE 212.
017500           05  FILLER                  PIC 9(03) VALUE 243.
017600           05  FILLER                  PIC 9(03) VALUE 273.
017700           05  FILLER                  PIC 9(03) VALUE 304.
017800           05  FILLER                  PIC 9(03) VALUE 334.
017900       01  DAYS-BEFORE-MONTH REDEFINES DAYS-BEFORE-MONTH-VALUES.
018000           05  DAYS-BEFORE-MONTH-TAB   PIC 9(03) OCCURS 12 TIMES.
018100
018200       01  AGE-CALC-WORK.
018300           05  ACW-YYYY-NUM            PIC 9(04).
018400           05  ACW-MM-NUM              PIC 9(02).
018500           05  ACW-DD-NUM              PIC 9(02).
018600           05  ACW-DAYS-RESULT         PIC 9(07) COMP.
018700           05  ACW-DOB-DAYS            PIC 9(07) COMP.
018800           05  ACW-ADMIT-DAYS          PIC 9(07) COMP.
018900           05  ACW-DISCH-DAYS          PIC 9(07) COMP.
019000           05  ACW-TODAY-DAYS          PIC 9(07) COMP.
019100           05  ACW-DIFF-DAYS           PIC S9(07) COMP-3.
019200           05  ACW-AGE-YEARS           PIC S9(05)V9(02) COMP-3.
019300
019400       01  SEEN-ID-COUNTERS.
019500           05  WS-SEEN-COUNT           PIC 9(05) COMP VALUE 0.
019600       01  SEEN-ID-TABLE.
019700           05  SEEN-ID-ENTRY OCCURS 1 TO 5000 TIMES
019800                   DEPENDING ON WS-SEEN-COUNT
019900                   INDEXED BY SEEN-IDX.
020000               10  SEEN-ID             PIC X(10).
020100
020200       01  COUNTERS-IDXS-AND-ACCUMULATORS.
020300           05  WS-TOTAL-ROWS           PIC 9(05) COMP.
020400           05  WS-ERROR-ROWS           PIC 9(05) COMP.
020500
020600       01  WS-ONE-MSG                  PIC X(40).
020700       01  DUP-FOUND-SW                PIC X(01) VALUE "N".
020800           88  DUP-FOUND               VALUE "Y".
020900
021000       77  WS-DATE                     PIC 9(6).
021100       01  WS-DATE-CC REDEFINES WS-DATE.
021200           05  WS-DATE-YY              PIC 9(2).
021300           05  WS-DATE-MM              PIC 9(2).
021400           05  WS-DATE-DD              PIC 9(2).
021500       01  WS-CENTURY-WINDOW.
021600           05  WS-CENTURY              PIC 9(2) VALUE 19.
021700       01  WS-TODAY-YYYY                PIC 9(04).
021800
021900       77  STR-LTH                     PIC 9(04) VALUE 0.
022000       77  STR-LTH-WORK                PIC X(255) VALUE SPACES.
022100
022200       COPY ABENDREC.
022300
022400       LINKAGE SECTION.
022500       01  LK-IMPORT-ID                PIC 9(06).
022600       01  LK-TOTAL-ROWS               PIC 9(05).
022700       01  LK-ERROR-ROWS               PIC 9(05).
022800
022900       PROCEDURE DIVISION USING LK-IMPORT-ID, LK-TOTAL-ROWS,
023000                                 LK-ERROR-ROWS.
023100           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023200           PERFORM 100-MAINLINE THRU 100-EXIT
023300                   UNTIL NO-MORE-DATA.
023400           PERFORM 999-CLEANUP THRU 999-EXIT.
023500           MOVE WS-TOTAL-ROWS TO LK-TOTAL-ROWS.
023600           MOVE WS-ERROR-ROWS TO LK-ERROR-ROWS.
023700           GOBACK.
023800
023900       000-HOUSEKEEPING.
024000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024100           DISPLAY "******** BEGIN SUBPROGRAM INPEDIT ********".
024200           ACCEPT WS-DATE FROM DATE.
024300           IF WS-DATE-YY < 70
024400               MOVE 20 TO WS-CENTURY
024500           ELSE
024600               MOVE 19 TO WS-CENTURY.
024700           COMPUTE WS-TODAY-YYYY = (WS-CENTURY * 100) + WS-DATE-YY.
024800           MOVE 0 TO WS-TOTAL-ROWS.
024900           MOVE 0 TO WS-ERROR-ROWS.
025000           MOVE 0 TO WS-SEEN-COUNT.
025100           PERFORM 800-OPEN-FILES THRU 800-EXIT.
025200           PERFORM 900-READ-PATDATA THRU 900-EXIT.
025300       000-EXIT.
025400           EXIT.
025500
025600       100-MAINLINE.
025700           MOVE "100-MAINLINE" TO PARA-NAME.
025800           MOVE SPACES TO EMB-BUFFER.
025900           MOVE "N" TO EMB-HAS-ANY-SW.
026000
026100           PERFORM 310-NORMALIZE-DATES THRU 310-EXIT.
026200           PERFORM 320-MAP-SEX-CODE THRU 320-EXIT.
026300           PERFORM 330-NORMALIZE-PHONE THRU 330-EXIT.
026400           PERFORM 340-CHECK-REQUIRED-FIELDS THRU 340-EXIT.
026500
026600           IF NOT EMB-HAS-ANY
026700               PERFORM 350-VALIDATE-ONE-ROW THRU 350-EXIT.
026800
026900           ADD 1 TO WS-TOTAL-ROWS.
027000           IF EMB-HAS-ANY
027100               ADD 1 TO WS-ERROR-ROWS
027200               PERFORM 390-WRITE-IMPERR-REC THRU 390-EXIT
027300           ELSE
027400               PERFORM 400-WRITE-PATEDIT THRU 400-EXIT.
027500
027600           PERFORM 900-READ-PATDATA THRU 900-EXIT.
027700       100-EXIT.
027800           EXIT.
027900
028000      ****** EMR CENSUS DATES ARRIVE IN ANY OF FOUR RAW FORMS -
028100      ****** YYYY-MM-DD, YYYY/MM/DD, YYYY.MM.DD, YYYYMMDD
028200       310-NORMALIZE-DATES.
028300           MOVE "310-NORMALIZE-DATES" TO PARA-NAME.
028400           MOVE IN-DOB TO DNW-RAW.
028500           PERFORM 315-PARSE-ONE-DATE THRU 315-EXIT.
028600           IF DNW-VALID
028700               MOVE DNW-NORM TO IN-DOB
028800           ELSE
028900               MOVE "DOB INVALID" TO WS-ONE-MSG
029000               PERFORM 395-APPEND-ERROR-MSG THRU 395-EXIT.
029100
029200           MOVE IN-ADMIT-DATE TO DNW-RAW.
029300           PERFORM 315-PARSE-ONE-DATE THRU 315-EXIT.
029400           IF DNW-VALID
029500               MOVE DNW-NORM TO IN-ADMIT-DATE
029600           ELSE
029700               MOVE "ADMIT DATE INVALID" TO WS-ONE-MSG
029800               PERFORM 395-APPEND-ERROR-MSG THRU 395-EXIT.
029900       310-EXIT.
030000           EXIT.
030100
030200       315-PARSE-ONE-DATE.
030300           MOVE "Y" TO DNW-VALID-SW.
030400           IF DNW-RAW(5:1) = "-" AND DNW-RAW(8:1) = "-"
030500               MOVE DNW-RAW(1:4) TO DNW-YYYY
030600               MOVE DNW-RAW(6:2) TO DNW-MM
030700               MOVE DNW-RAW(9:2) TO DNW-DD
030800           ELSE
030900           IF DNW-RAW(5:1) = "/" AND DNW-RAW(8:1) = "/"
031000               MOVE DNW-RAW(1:4) TO DNW-YYYY
031100               MOVE DNW-RAW(6:2) TO DNW-MM
031200               MOVE DNW-RAW(9:2) TO DNW-DD
031300           ELSE
031400           IF DNW-RAW(5:1) = "." AND DNW-RAW(8:1) = "."
031500               MOVE DNW-RAW(1:4) TO DNW-YYYY
031600               MOVE DNW-RAW(6:2) TO DNW-MM
031700               MOVE DNW-RAW(9:2) TO DNW-DD
031800           ELSE
031900           IF DNW-RAW(1:8) IS NUMERIC AND DNW-RAW(9:2) = SPACES
032000               MOVE DNW-RAW(1:4) TO DNW-YYYY
032100               MOVE DNW-RAW(5:2) TO DNW-MM
032200               MOVE DNW-RAW(7:2) TO DNW-DD
032300           ELSE
032400               MOVE "N" TO DNW-VALID-SW
032500               GO TO 315-EXIT.
032600
032700           IF DNW-YYYY IS NOT NUMERIC
032800               OR DNW-MM IS NOT NUMERIC
032900               OR DNW-DD IS NOT NUMERIC
033000               MOVE "N" TO DNW-VALID-SW
033100               GO TO 315-EXIT.
033200
033300           MOVE DNW-MM TO DNW-MM-NUM.
033400           MOVE DNW-DD TO DNW-DD-NUM.
033500           IF DNW-MM-NUM < 1 OR DNW-MM-NUM > 12
033600               MOVE "N" TO DNW-VALID-SW
033700               GO TO 315-EXIT.
033800           IF DNW-DD-NUM < 1 OR DNW-DD-NUM > 31
033900               MOVE "N" TO DNW-VALID-SW
034000               GO TO 315-EXIT.
034100
034200           STRING DNW-YYYY DELIMITED BY SIZE
034300                  "-"      DELIMITED BY SIZE
034400                  DNW-MM   DELIMITED BY SIZE
034500                  "-"      DELIMITED BY SIZE
034600                  DNW-DD   DELIMITED BY SIZE
034700                  INTO DNW-NORM.
034800       315-EXIT.
034900           EXIT.
035000
035100       320-MAP-SEX-CODE.
035200           MOVE "320-MAP-SEX-CODE" TO PARA-NAME.
035300           IF IN-SEX = "M" OR IN-SEX = "male"
035400               OR IN-SEX = "남" OR IN-SEX = "남자"
035500               MOVE "M" TO IN-SEX
035600           ELSE
035700           IF IN-SEX = "F" OR IN-SEX = "female"
035800               OR IN-SEX = "여" OR IN-SEX = "여자"
035900               MOVE "F" TO IN-SEX.
036000       320-EXIT.
036100           EXIT.
036200
036300      ****** REMOVES EMBEDDED HYPHENS FROM THE RAW PHONE NUMBER -
036400      ****** FIELD IS LEFT-JUSTIFIED AND RE-PADDED WITH SPACES
036500       330-NORMALIZE-PHONE.
036600           MOVE "330-NORMALIZE-PHONE" TO PARA-NAME.
036700           MOVE IN-PHONE TO PNW-IN.
036800           MOVE SPACES TO PNW-OUT.
036900           MOVE 0 TO PNW-OUT-IDX.
037000           PERFORM 335-STRIP-ONE-PHONE-CHAR THRU 335-EXIT
037100                   VARYING PNW-IN-IDX FROM 1 BY 1
037200                   UNTIL PNW-IN-IDX > 14.
037300           MOVE PNW-OUT TO IN-PHONE.
037400       330-EXIT.
037500           EXIT.
037600
037700       335-STRIP-ONE-PHONE-CHAR.
037800           IF PNW-IN(PNW-IN-IDX:1) NOT = "-"
037900               ADD 1 TO PNW-OUT-IDX
038000               MOVE PNW-IN(PNW-IN-IDX:1) TO PNW-OUT(PNW-OUT-IDX:1).
038100       335-EXIT.
038200           EXIT.
038300
038400       340-CHECK-REQUIRED-FIELDS.
038500           MOVE "340-CHECK-REQUIRED-FIELDS" TO PARA-NAME.
038600           IF IN-EMR-PATIENT-ID = SPACES
038700               MOVE "PATIENT ID EMPTY" TO WS-ONE-MSG
038800               PERFORM 395-APPEND-ERROR-MSG THRU 395-EXIT.
038900           MOVE SPACES TO STR-LTH-WORK.
039000           MOVE IN-PATIENT-NAME TO STR-LTH-WORK.
039100           CALL "STRLTH" USING STR-LTH-WORK, STR-LTH.
039200           IF STR-LTH = 0
039300               MOVE "NAME EMPTY" TO WS-ONE-MSG
039400               PERFORM 395-APPEND-ERROR-MSG THRU 395-EXIT.
039500           IF IN-SEX = SPACES
039600               MOVE "SEX EMPTY" TO WS-ONE-MSG
039700               PERFORM 395-APPEND-ERROR-MSG THRU 395-EXIT.
039800       340-EXIT.
039900           EXIT.
040000
040100       350-VALIDATE-ONE-ROW.
040200           MOVE "350-VALIDATE-ONE-ROW" TO PARA-NAME.
040300           PERFORM 355-CHECK-DUPLICATE-ID THRU 355-EXIT.
040400           PERFORM 360-CHECK-AGE-RANGE THRU 360-EXIT.
040500           PERFORM 365-CHECK-ADMIT-HORIZON THRU 365-EXIT.
040600           PERFORM 375-CHECK-DISCHARGE-ORDER THRU 375-EXIT.
040700           PERFORM 380-CHECK-SEX-WHITELIST THRU 380-EXIT.
040800       350-EXIT.
040900           EXIT.
041000
041100       355-CHECK-DUPLICATE-ID.
041200           MOVE "355-CHECK-DUPLICATE-ID" TO PARA-NAME.
041300           MOVE "N" TO DUP-FOUND-SW.
041400           IF WS-SEEN-COUNT > 0
041500               SET SEEN-IDX TO 1
041600               SEARCH SEEN-ID-ENTRY
041700                   AT END
041800                       NEXT SENTENCE
041900                   WHEN SEEN-ID(SEEN-IDX) = IN-EMR-PATIENT-ID
042000                       SET DUP-FOUND TO TRUE.
042100
042200           IF DUP-FOUND
042300               MOVE "DUPLICATE PATIENT ID IN FILE" TO WS-ONE-MSG
042400               PERFORM 395-APPEND-ERROR-MSG THRU 395-EXIT
042500           ELSE
042600               ADD 1 TO WS-SEEN-COUNT
042700               MOVE IN-EMR-PATIENT-ID TO SEEN-ID(WS-SEEN-COUNT).
042800       355-EXIT.
042900           EXIT.
043000
043100       360-CHECK-AGE-RANGE.
043200           MOVE "360-CHECK-AGE-RANGE" TO PARA-NAME.
043300           MOVE IN-DOB-YYYY TO ACW-YYYY-NUM.
043400           MOVE IN-DOB-MM   TO ACW-MM-NUM.
043500           MOVE IN-DOB-DD   TO ACW-DD-NUM.
043600           PERFORM 366-COMPUTE-DAY-COUNT THRU 366-EXIT.
043700           MOVE ACW-DAYS-RESULT TO ACW-DOB-DAYS.
043800
043900           MOVE WS-TODAY-YYYY TO ACW-YYYY-NUM.
044000           MOVE WS-DATE-MM    TO ACW-MM-NUM.
044100           MOVE WS-DATE-DD    TO ACW-DD-NUM.
044200           PERFORM 366-COMPUTE-DAY-COUNT THRU 366-EXIT.
044300           MOVE ACW-DAYS-RESULT TO ACW-TODAY-DAYS.
044400
044500           COMPUTE ACW-DIFF-DAYS = ACW-TODAY-DAYS - ACW-DOB-DAYS.
044600           COMPUTE ACW-AGE-YEARS ROUNDED = ACW-DIFF-DAYS / 365.25.
044700           IF ACW-AGE-YEARS < 0 OR ACW-AGE-YEARS > 150
044800               MOVE "AGE OUT OF RANGE" TO WS-ONE-MSG
044900               PERFORM 395-APPEND-ERROR-MSG THRU 395-EXIT.
045000       360-EXIT.
045100           EXIT.
045200
045300       365-CHECK-ADMIT-HORIZON.
045400           MOVE "365-CHECK-ADMIT-HORIZON" TO PARA-NAME.
045500           MOVE IN-ADMIT-YYYY TO ACW-YYYY-NUM.
045600           MOVE IN-ADMIT-MM   TO ACW-MM-NUM.
045700           MOVE IN-ADMIT-DD   TO ACW-DD-NUM.
045800           PERFORM 366-COMPUTE-DAY-COUNT THRU 366-EXIT.
045900           MOVE ACW-DAYS-RESULT TO ACW-ADMIT-DAYS.
046000
046100           COMPUTE ACW-DIFF-DAYS = ACW-ADMIT-DAYS - ACW-TODAY-DAYS.
046200           IF ACW-DIFF-DAYS > 30
046300               MOVE "ADMIT DATE TOO FAR IN FUTURE" TO WS-ONE-MSG
046400               PERFORM 395-APPEND-ERROR-MSG THRU 395-EXIT.
046500       365-EXIT.
046600           EXIT.
046700
046800       375-CHECK-DISCHARGE-ORDER.
046900           MOVE "375-CHECK-DISCHARGE-ORDER" TO PARA-NAME.
047000           IF IN-PLANNED-DISCH = SPACES
047100               GO TO 375-EXIT.
047200           MOVE IN-PLANNED-DISCH TO DNW-RAW.
047300           PERFORM 315-PARSE-ONE-DATE THRU 315-EXIT.
047400           IF NOT DNW-VALID
047500               GO TO 375-EXIT.
047600           MOVE DNW-YYYY TO ACW-YYYY-NUM.
047700           MOVE DNW-MM-NUM TO ACW-MM-NUM.
047800           MOVE DNW-DD-NUM TO ACW-DD-NUM.
047900           PERFORM 366-COMPUTE-DAY-COUNT THRU 366-EXIT.
048000           MOVE ACW-DAYS-RESULT TO ACW-DISCH-DAYS.
048100           IF ACW-DISCH-DAYS < ACW-ADMIT-DAYS
048200               MOVE "DISCHARGE DATE BEFORE ADMIT DATE" TO WS-ONE-MSG
048300               PERFORM 395-APPEND-ERROR-MSG THRU 395-EXIT.
048400       375-EXIT.
048500           EXIT.
048600
048700       380-CHECK-SEX-WHITELIST.
048800           MOVE "380-CHECK-SEX-WHITELIST" TO PARA-NAME.
048900           IF IN-SEX NOT = "M" AND IN-SEX NOT = "F"
049000               MOVE "INVALID SEX CODE" TO WS-ONE-MSG
049100               PERFORM 395-APPEND-ERROR-MSG THRU 395-EXIT.
049200       380-EXIT.
049300           EXIT.
049400
049500      ****** APPROXIMATE GREGORIAN DAY-COUNT - ACCURATE ENOUGH FOR
049600      ****** THE AGE/HORIZON THRESHOLD COMPARISONS MADE AGAINST IT;
049700      ****** NOT A CALENDAR-CORRECT JULIAN-DAY ROUTINE
049800       366-COMPUTE-DAY-COUNT.
049900           COMPUTE ACW-DAYS-RESULT =
050000                   (ACW-YYYY-NUM * 365)
050100                 + (ACW-YYYY-NUM / 4)
050200                 - (ACW-YYYY-NUM / 100)
050300                 + (ACW-YYYY-NUM / 400)
050400                 + DAYS-BEFORE-MONTH-TAB(ACW-MM-NUM)
050500                 + ACW-DD-NUM.
050600       366-EXIT.
050700           EXIT.
050800
050900       390-WRITE-IMPERR-REC.
051000           MOVE "390-WRITE-IMPERR-REC" TO PARA-NAME.
051100           INITIALIZE IMPORT-ERROR-REC.
051200           MOVE LK-IMPORT-ID      TO ERR-IMPORT-ID.
051300           SET ERR-VALIDATION     TO TRUE.
051400           MOVE WS-TOTAL-ROWS     TO ERR-ROW-NUMBER.
051500           MOVE EMB-BUFFER        TO ERR-MESSAGE.
051600           WRITE PATERR-FD-REC FROM IMPORT-ERROR-REC.
051700       390-EXIT.
051800           EXIT.
051900
052000       395-APPEND-ERROR-MSG.
052100           IF EMB-HAS-ANY
052200               STRING EMB-BUFFER DELIMITED BY SPACE
052300                      "; "       DELIMITED BY SIZE
052400                      WS-ONE-MSG DELIMITED BY SPACE
052500                      INTO EMB-TEMP
052600               MOVE EMB-TEMP TO EMB-BUFFER
052700           ELSE
052800               MOVE WS-ONE-MSG TO EMB-BUFFER
052900               SET EMB-HAS-ANY TO TRUE.
053000       395-EXIT.
053100           EXIT.
053200
053300       400-WRITE-PATEDIT.
053400           MOVE "400-WRITE-PATEDIT" TO PARA-NAME.
053500           WRITE INPATIENT-DAILY-REC-EDIT FROM INPATIENT-DAILY-REC.
053600       400-EXIT.
053700           EXIT.
053800
053900       800-OPEN-FILES.
054000           MOVE "800-OPEN-FILES" TO PARA-NAME.
054100           OPEN INPUT PATDATA.
054200           OPEN OUTPUT PATEDIT, SYSOUT, PATERR.
054300       800-EXIT.
054400           EXIT.
054500
054600       850-CLOSE-FILES.
054700           MOVE "850-CLOSE-FILES" TO PARA-NAME.
054800           CLOSE PATDATA, PATEDIT, SYSOUT, PATERR.
054900       850-EXIT.
055000           EXIT.
055100
055200       900-READ-PATDATA.
055300           READ PATDATA INTO INPATIENT-DAILY-REC
055400               AT END MOVE "N" TO MORE-DATA-SW
055500               GO TO 900-EXIT
055600           END-READ.
055700       900-EXIT.
055800           EXIT.
055900
056000       999-CLEANUP.
056100           MOVE "999-CLEANUP" TO PARA-NAME.
056200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056300           DISPLAY "** ROWS READ  ** " WS-TOTAL-ROWS.
056400           DISPLAY "** ROWS ERROR ** " WS-ERROR-ROWS.
056500           DISPLAY "******** NORMAL END OF SUBPROGRAM INPEDIT ********".
056600       999-EXIT.
056700           EXIT.
056800
056900       1000-ABEND-RTN.
057000           WRITE SYSOUT-REC FROM ABEND-REC.
057100           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057200           DISPLAY "*** ABNORMAL END - INPEDIT ***" UPON CONSOLE.
057300           DIVIDE ZERO-VAL INTO ONE-VAL.
