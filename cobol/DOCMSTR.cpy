000100      ******************************************************************
000200      * DOCMSTR  --  DOCTOR MASTER RECORD (VSAM KSDS)                  *
000300      *              PRIMARY KEY DOC-EMR-DOCTOR-ID, ALTERNATE DOC-NAME *
000400      ******************************************************************
000500       01  DOCTOR-MASTER-REC.
000600           05  DOC-ID                  PIC 9(05).
000700           05  DOC-NAME                PIC X(20).
000800           05  DOC-EMR-DOCTOR-ID       PIC X(10).
000900           05  DOC-ACTIVE-FLAG         PIC X(01).
001000               88  DOC-IS-ACTIVE       VALUE "Y".
001100           05  FILLER                  PIC X(02).
