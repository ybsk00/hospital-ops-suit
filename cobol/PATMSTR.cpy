000100      ******************************************************************
000200      * PATMSTR  --  PATIENT MASTER RECORD (VSAM KSDS)                 *
000300      *              KEYED BY PAT-EMR-PATIENT-ID                       *
000400      ******************************************************************
000500       01  PATIENT-MASTER-REC.
000600           05  PAT-EMR-PATIENT-ID      PIC X(10).
000700           05  PAT-NAME                PIC X(30).
000800           05  PAT-DOB                 PIC X(10).
000900           05  PAT-DOB-R REDEFINES PAT-DOB.
001000               10  PAT-DOB-YYYY        PIC X(04).
001100               10  FILLER              PIC X(01).
001200               10  PAT-DOB-MM          PIC X(02).
001300               10  FILLER              PIC X(01).
001400               10  PAT-DOB-DD          PIC X(02).
001500           05  PAT-SEX                 PIC X(01).
001600               88  PAT-SEX-MALE        VALUE "M".
001700               88  PAT-SEX-FEMALE      VALUE "F".
001800           05  PAT-PHONE               PIC X(14).
001900           05  PAT-STATUS              PIC X(08).
002000               88  PAT-ACTIVE          VALUE "ACTIVE".
